000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN RETAIL SYSTEMS      *
000300* ALL RIGHTS RESERVED                                          *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     RFMCONS1.
000700 AUTHOR.         R J PATTERSON.
000800 INSTALLATION.   MERIDIAN RETAIL SYSTEMS - CRM BATCH GROUP.
000900 DATE-WRITTEN.   11/08/93.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200*****************************************************************
001300*    REMARKS.                                                  *
001400*    CONSOLIDATES THE MONTHLY ORDER EXTRACTS COMING OFF EACH    *
001500*    SALES CHANNEL (SOCIAL/MARKETPLACE FEEDS LAND AS SEPARATE   *
001600*    FILES) INTO ONE COMBINED ORDER FILE FOR THE CUSTOMER       *
001700*    IDENTITY RESOLUTION RUN (RFMIDNT1).  UP TO 5 EXTRACT       *
001800*    FILES PER MONTH ARE SUPPORTED - DDNAMES ORDIN01 THRU       *
001900*    ORDIN05.  A FEED THAT DID NOT ARRIVE (OR WON'T OPEN) IS    *
002000*    SKIPPED WITH A WARNING - THE REST OF THE RUN CONTINUES.    *
002100*-----------------------------------------------------------   *
002200*    CHANGE LOG                                                *
002300*    DATE      WHO  REQUEST    DESCRIPTION                     *
002400*    --------  ---  ---------  ------------------------------- *
002500*    11/08/93  RJP  CRM-0095   ORIGINAL PROGRAM - 3 EXTRACT     *
002600*                              FILES (FACEBOOK, LINE, WEB).     *
002700*    02/22/95  RJP  CRM-0131   WIDENED TO 5 EXTRACT FILES -     *
002800*                              SHOPEE AND LAZADA FEEDS ADDED.   *
002900*    01/14/99  LKW  CRM-0249   Y2K REVIEW - NO DATE ARITHMETIC  *
003000*                              IN THIS PROGRAM, NO CHANGE.      *
003100*    07/09/04  DCM  CRM-0447   A MISSING EXTRACT FILE NO LONGER *
003200*                              ABENDS THE STEP - TREATED AS A   *
003300*                              ZERO-RECORD FEED WITH A WARNING. *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-390.
003800 OBJECT-COMPUTER.   IBM-390.
003900 SPECIAL-NAMES.
004000     UPSI-0 ON  STATUS IS DEBUG-TRACE-ON
004100            OFF STATUS IS DEBUG-TRACE-OFF.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ORDER-EXTRACT    ASSIGN TO WS-CURRENT-DDNAME
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS  IS WS-EXTRACT-STATUS.
004700     SELECT COMBINED-ORDERS  ASSIGN TO COMBORD
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS  IS WS-COMBORD-STATUS.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  ORDER-EXTRACT
005300     LABEL RECORDS ARE STANDARD.
005400 COPY RFMORD01 REPLACING ==:TAG:== BY ==FD-EXT==.
005500 FD  COMBINED-ORDERS
005600     LABEL RECORDS ARE STANDARD.
005700 COPY RFMORD01 REPLACING ==:TAG:== BY ==FD-CMB==.
005800 WORKING-STORAGE SECTION.
005900 01  SWITCHES-IN-PROGRAM.
006000     05  SW-EXTRACT-EOF          PIC X VALUE 'N'.
006100         88  EXTRACT-EOF               VALUE 'Y'.
006200     05  SW-SKIP-THIS-FILE       PIC X VALUE 'N'.
006300         88  SKIP-THIS-FILE            VALUE 'Y'.
006400 01  WS-CURRENT-DDNAME           PIC X(08) VALUE SPACES.
006500*    DUMP VIEW OF THE DDNAME CURRENTLY OPEN - STEM PLUS THE
006600*    2-DIGIT FEED SEQUENCE - USED ONLY IN THE SKIP WARNINGS.
006700 01  WS-CURRENT-DDNAME-R REDEFINES WS-CURRENT-DDNAME.
006800     05  WS-DDNAME-STEM          PIC X(06).
006900     05  WS-DDNAME-SEQ           PIC X(02).
007000 01  WS-EXTRACT-STATUS           PIC X(02) VALUE SPACES.
007100     88  EXTRACT-OPEN-OK               VALUE '00'.
007200     88  EXTRACT-FILE-NOT-FOUND        VALUE '05' '35'.
007300 01  WS-COMBORD-STATUS           PIC X(02) VALUE SPACES.
007400 01  WS-FILE-NAME-TABLE.
007500     05  FILLER                  PIC X(08) VALUE 'ORDIN01'.
007600     05  FILLER                  PIC X(08) VALUE 'ORDIN02'.
007700     05  FILLER                  PIC X(08) VALUE 'ORDIN03'.
007800     05  FILLER                  PIC X(08) VALUE 'ORDIN04'.
007900     05  FILLER                  PIC X(08) VALUE 'ORDIN05'.
008000 01  WS-FILE-NAME-R REDEFINES WS-FILE-NAME-TABLE.
008100     05  WS-EXTRACT-DDNAME       PIC X(08) OCCURS 5 TIMES.
008200 01  ACCUMS-AND-COUNTERS.
008300     05  WS-FILE-SUB             PIC S9(4) COMP VALUE 0.
008400     05  CTR-FILE-RECS           PIC S9(7) COMP-3 VALUE 0.
008500     05  CTR-GRAND-TOTAL         PIC S9(7) COMP-3 VALUE 0.
008600     05  CTR-FILES-SKIPPED       PIC S9(4) COMP   VALUE 0.
008700     05  FILLER                  PIC X(04).
008800*    DUMP VIEW OF THE RUN COUNTERS - RAW BYTES, FOR AN
008900*    ABEND-TIME DISPLAY ONLY, NEVER MOVED INTO.
009000 01  ACCUMS-DUMP REDEFINES ACCUMS-AND-COUNTERS.
009100     05  WS-DUMP-FILE-SUB        PIC X(04).
009200     05  WS-DUMP-FILE-RECS       PIC X(04).
009300     05  WS-DUMP-GRAND-TOTAL     PIC X(04).
009400     05  WS-DUMP-FILES-SKIPPED   PIC X(04).
009500 01  WS-REPORT-FIELDS.
009600     05  WS-FILE-RECS-ED         PIC ZZZ,ZZ9.
009700     05  WS-GRAND-TOTAL-ED       PIC ZZZ,ZZ9.
009800     05  FILLER                  PIC X(08).
009900*****************************************************************
010000 PROCEDURE DIVISION.
010100*****************************************************************
010200 000-TOP-LEVEL.
010300     DISPLAY 'RFMCONS1 - ORDER EXTRACT CONSOLIDATION STARTING'.
010400     PERFORM 0700-OPEN-OUTPUT.
010500     PERFORM 0200-COPY-ONE-FILE THRU 0200-EXIT
010600         VARYING WS-FILE-SUB FROM 1 BY 1
010700         UNTIL WS-FILE-SUB > 5.
010800     PERFORM 0790-CLOSE-OUTPUT.
010900     PERFORM 0300-REPORT-TOTALS THRU 0300-EXIT.
011000     GOBACK.
011100*
011200*-----------------------------------------------------------*
011300*    0200-COPY-ONE-FILE - OPEN ONE EXTRACT FILE BY ITS       *
011400*    TABLE-DRIVEN DDNAME.  A FILE THAT WON'T OPEN (MISSING   *
011500*    OR A REAL I-O ERROR) IS LOGGED AND SKIPPED - IT DOES    *
011600*    NOT STOP THE REST OF THE CONSOLIDATION RUN.             *
011700*-----------------------------------------------------------*
011800 0200-COPY-ONE-FILE.
011900     MOVE WS-EXTRACT-DDNAME (WS-FILE-SUB) TO WS-CURRENT-DDNAME.
012000     MOVE 'N'                             TO SW-SKIP-THIS-FILE.
012100     MOVE 'N'                             TO SW-EXTRACT-EOF.
012200     MOVE ZERO                            TO CTR-FILE-RECS.
012300     OPEN INPUT ORDER-EXTRACT.
012400     IF EXTRACT-OPEN-OK
012500         PERFORM 0210-READ-WRITE-LOOP THRU 0210-EXIT
012600             UNTIL EXTRACT-EOF
012700         CLOSE ORDER-EXTRACT
012800         MOVE CTR-FILE-RECS TO WS-FILE-RECS-ED
012900         DISPLAY 'RFMCONS1 - LOADED ' WS-CURRENT-DDNAME
013000                 ' RECORDS=' WS-FILE-RECS-ED
013100     ELSE
013200         MOVE 'Y' TO SW-SKIP-THIS-FILE
013300         ADD 1    TO CTR-FILES-SKIPPED
013400         IF EXTRACT-FILE-NOT-FOUND
013500             DISPLAY 'RFMCONS1 - WARNING - ' WS-CURRENT-DDNAME
013600                     ' NOT PRESENT, SKIPPED'
013700         ELSE
013800             DISPLAY 'RFMCONS1 - WARNING - ' WS-CURRENT-DDNAME
013900                     ' COULD NOT BE OPENED, STATUS='
014000                     WS-EXTRACT-STATUS ', SKIPPED'
014100         END-IF
014200     END-IF.
014300 0200-EXIT.
014400     EXIT.
014500*
014600 0210-READ-WRITE-LOOP.
014700     READ ORDER-EXTRACT
014800         AT END
014900             MOVE 'Y' TO SW-EXTRACT-EOF
015000         NOT AT END
015100             MOVE FD-EXT-ORDER-REC TO FD-CMB-ORDER-REC
015200             WRITE FD-CMB-ORDER-REC
015300             ADD 1 TO CTR-FILE-RECS
015400             ADD 1 TO CTR-GRAND-TOTAL
015500     END-READ.
015600 0210-EXIT.
015700     EXIT.
015800*
015900 0300-REPORT-TOTALS.
016000     MOVE CTR-GRAND-TOTAL TO WS-GRAND-TOTAL-ED.
016100     DISPLAY 'RFMCONS1 - FILES SKIPPED   = ' CTR-FILES-SKIPPED.
016200     DISPLAY 'RFMCONS1 - TOTAL RECORDS    = ' WS-GRAND-TOTAL-ED.
016300     DISPLAY 'RFMCONS1 - CONSOLIDATION COMPLETE'.
016400 0300-EXIT.
016500     EXIT.
016600*
016700 0700-OPEN-OUTPUT.
016800     OPEN OUTPUT COMBINED-ORDERS.
016900     IF WS-COMBORD-STATUS NOT = '00'
017000         DISPLAY 'RFMCONS1 - ERROR OPENING COMBINED-ORDERS. RC='
017100                 WS-COMBORD-STATUS
017200         MOVE 16 TO RETURN-CODE
017300         STOP RUN
017400     END-IF.
017500 0790-CLOSE-OUTPUT.
017600     CLOSE COMBINED-ORDERS.
