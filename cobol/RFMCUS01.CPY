000100*****************************************************************
000200*    RFMCUS01 - UNIFIED CUSTOMER PROFILE RECORD LAYOUT          *
000300*    ONE RECORD PER RESOLVED CUSTOMER (ONE ORDER CLUSTER).      *
000400*    BUILT BY RFMIDNT1, CONSUMED BY RFMTHR01 AND RFMQNT01.      *
000500*    CALLER SUPPLIES THE RECORD-NAME PREFIX VIA                *
000600*    REPLACING ==:TAG:== BY ==xxx==.                             *
000700*    1997-03-19  RJP  ORIGINAL LAYOUT - TICKET CRM-0188         *
000800*    2000-11-02  LKW  WIDENED ADDRESS TO 200 BYTES - CRM-0311   *
000900*****************************************************************
001000 01  :TAG:-CUST-REC.
001100     05  :TAG:-CUSTOMER-ID        PIC X(36).
001200     05  :TAG:-FULL-NAME          PIC X(80).
001300     05  :TAG:-ADDRESS            PIC X(200).
001400     05  :TAG:-PRIMARY-PHONE      PIC X(15).
001500     05  :TAG:-PRIMARY-EMAIL      PIC X(60).
001600     05  :TAG:-ORDER-COUNT        PIC 9(05).
001700     05  :TAG:-ORDER-COUNT-C REDEFINES
001800         :TAG:-ORDER-COUNT        PIC 9(05) COMP-3.
001900     05  :TAG:-TOTAL-AMOUNT       PIC S9(11)V99.
002000     05  :TAG:-LATEST-ORDER-DATE  PIC X(19).
002100     05  :TAG:-LATEST-ORD-DT-R REDEFINES
002200         :TAG:-LATEST-ORDER-DATE.
002300         10  :TAG:-LOD-YYYY       PIC 9(04).
002400         10  FILLER               PIC X.
002500         10  :TAG:-LOD-MM         PIC 9(02).
002600         10  FILLER               PIC X.
002700         10  :TAG:-LOD-DD         PIC 9(02).
002800         10  FILLER               PIC X.
002900         10  :TAG:-LOD-HHMMSS     PIC X(08).
003000     05  :TAG:-TAGS               PIC X(60).
003100     05  FILLER                   PIC X(08).
