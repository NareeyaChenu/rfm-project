000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN RETAIL SYSTEMS      *
000300* ALL RIGHTS RESERVED                                          *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     RFMQNT01.
000700 AUTHOR.         T S NARONG.
000800 INSTALLATION.   MERIDIAN RETAIL SYSTEMS - CRM BATCH GROUP.
000900 DATE-WRITTEN.   05/11/02.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200*****************************************************************
001300*    REMARKS.                                                  *
001400*    READS THE RFM-SCORES FILE (THE THRESHOLD-SCORED OUTPUT OF  *
001500*    RFMTHR01) AND RE-SCORES EACH CUSTOMER 1-5 ON RECENCY,      *
001600*    FREQUENCY AND MONETARY AGAINST THE CUSTOMER POPULATION     *
001700*    ITSELF RATHER THAN A FIXED THRESHOLD TABLE - EACH METRIC   *
001800*    IS RANKED ACROSS ALL CUSTOMERS AND SPLIT INTO QUINTILES SO *
001900*    THE "TOP 20 PERCENT" ALWAYS GETS A SCORE OF 5 NO MATTER    *
002000*    HOW THE UNDERLYING NUMBERS DRIFT FROM SEASON TO SEASON.    *
002100*    THE WHOLE POPULATION IS HELD IN A WORKING-STORAGE TABLE SO *
002200*    EACH METRIC CAN BE RANKED IN TURN - THIS IS A FULL-FILE    *
002300*    PASS, NOT A RECORD-AT-A-TIME STREAM.  WRITES THE RFM-      *
002400*    QUANTILE-SCORES FILE WITH SEGMENT LEFT BLANK - RFMSEG01    *
002500*    ASSIGNS THE NAMED SEGMENT IN THE NEXT STEP OF THE RUN.     *
002600*-----------------------------------------------------------   *
002700*    CHANGE LOG                                                *
002800*    DATE      WHO  REQUEST    DESCRIPTION                     *
002900*    --------  ---  ---------  ------------------------------- *
003000*    05/11/02  TSN  CRM-0356   ORIGINAL PROGRAM.                *
003100*    01/09/04  TSN  CRM-0441   TIE-BREAK ON EQUAL METRIC VALUES *
003200*                              NOW USES FILE ARRIVAL ORDER, NOT *
003300*                              CUSTOMER-ID, TO MATCH RFMTHR01'S *
003400*                              READ SEQUENCE (CRM AUDIT FINDING *
003500*                              - TWO RUNS GAVE DIFFERENT TIES). *
003600*    06/14/09  DCM  CRM-0549   POPULATION TABLE WIDENED FROM    *
003700*                              5000 TO 9999 ROWS - CUSTOMER     *
003800*                              COUNT PASSED 5000 THIS QUARTER.  *
003900*    03/02/15  MPK  CRM-0621   QUINTILE FORMULA RE-DERIVED AS   *
004000*                              FLOOR(RANK*5/POPULATION) TO       *
004100*                              MATCH THE NEW CRM DATA-SCIENCE   *
004200*                              TEAM'S DEFINITION - OLD ROUNDING *
004300*                              RULE PUT TOO FEW CUSTOMERS IN    *
004400*                              THE TOP BUCKET.                  *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-390.
004900 OBJECT-COMPUTER.   IBM-390.
005000 SPECIAL-NAMES.
005100     UPSI-0 ON  STATUS IS DEBUG-TRACE-ON
005200            OFF STATUS IS DEBUG-TRACE-OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT RFM-SCORES            ASSIGN TO RFMSCORE
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS  IS WS-SCORES-STATUS.
005800     SELECT RFM-QUANTILE-SCORES   ASSIGN TO RFMQSCR
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS  IS WS-QSCORE-STATUS.
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  RFM-SCORES
006400     LABEL RECORDS ARE STANDARD.
006500 COPY RFMSCR01 REPLACING ==:TAG:== BY ==IN==.
006600 FD  RFM-QUANTILE-SCORES
006700     LABEL RECORDS ARE STANDARD.
006800 COPY RFMSCR01 REPLACING ==:TAG:== BY ==OUT==.
006900 WORKING-STORAGE SECTION.
007000 77  W00-MAX-POP                 PIC 9(4) COMP VALUE 9999.
007100 01  SWITCHES-IN-PROGRAM.
007200     05  SW-SCORES-EOF           PIC X VALUE 'N'.
007300         88  SCORES-EOF                VALUE 'Y'.
007400     05  FILLER                  PIC X(08).
007500 01  FILE-STATUS-FIELDS.
007600     05  WS-SCORES-STATUS        PIC X(02) VALUE SPACES.
007700         88  SCORES-OPEN-OK            VALUE '00'.
007800     05  WS-QSCORE-STATUS        PIC X(02) VALUE SPACES.
007900         88  QSCORE-OPEN-OK            VALUE '00'.
008000     05  FILLER                  PIC X(08).
008100*    THE CUSTOMER POPULATION, HELD ENTIRELY IN WORKING STORAGE  *
008200*    SO EACH METRIC CAN BE RANKED ACROSS EVERY CUSTOMER - CRM-  *
008300*    0356.  WS-POP-CT IS ALSO THE ARRIVAL-RANK OF EACH ROW, THE *
008400*    CRM-0441 TIE-BREAKER.
008500 01  WS-POPULATION-TABLE.
008600     05  WS-POP-ENTRY OCCURS 9999 TIMES.
008700         10  WS-POP-CUSTOMER-ID      PIC X(36).
008800         10  WS-POP-RECENCY-DAYS     PIC 9(05).
008900         10  WS-POP-FREQUENCY        PIC 9(05).
009000         10  WS-POP-MONETARY         PIC S9(11)V99.
009100         10  WS-POP-MONETARY-C REDEFINES
009200             WS-POP-MONETARY         PIC S9(11)V99 COMP-3.
009300         10  WS-POP-R-SCORE          PIC 9(01).
009400         10  WS-POP-F-SCORE          PIC 9(01).
009500         10  WS-POP-M-SCORE          PIC 9(01).
009600         10  WS-POP-SNAPSHOT-DATE    PIC X(19).
009700 01  WS-POP-CT                   PIC 9(4) COMP VALUE 0.
009800*    GENERIC RANKING WORK TABLES - REBUILT ONCE PER METRIC BY   *
009900*    200-RANK-METRIC SO THE SAME INSERTION-SORT LOGIC SERVES    *
010000*    RECENCY, FREQUENCY AND MONETARY IN TURN.                   *
010100 01  WS-RANKING-TABLES.
010200     05  WS-SORT-KEY  OCCURS 9999 TIMES PIC S9(11)V99 COMP-3.
010300     05  WS-RANK-IDX  OCCURS 9999 TIMES PIC 9(4) COMP.
010400 01  WS-METRIC-CODE               PIC 9(1) COMP VALUE 0.
010500     88  METRIC-IS-RECENCY              VALUE 1.
010600     88  METRIC-IS-FREQUENCY            VALUE 2.
010700     88  METRIC-IS-MONETARY             VALUE 3.
010800*    QUINTILE ARITHMETIC WORK AREA - FLOOR(RANK*5/POPULATION),  *
010900*    CLAMPED 0-4, DONE WITH DIVIDE/REMAINDER SINCE THIS         *
011000*    PLATFORM HAS NO INTRINSIC FUNCTION LIBRARY.                *
011100 01  WS-QUINTILE-WORK-AREA.
011200     05  WS-QTL-POSITION         PIC S9(9) COMP VALUE 0.
011300     05  WS-QTL-NUMERATOR        PIC S9(9) COMP VALUE 0.
011400     05  WS-QTL-REMAINDER        PIC S9(9) COMP VALUE 0.
011500     05  WS-QTL-RESULT           PIC S9(9) COMP VALUE 0.
011600 01  WS-QTL-DUMP REDEFINES WS-QUINTILE-WORK-AREA.
011700     05  WS-QTL-POSITION-D       PIC X(04).
011800     05  WS-QTL-NUMERATOR-D      PIC X(04).
011900     05  WS-QTL-REMAINDER-D      PIC X(04).
012000     05  WS-QTL-RESULT-D         PIC X(04).
012100 01  WS-RFM-CODE                 PIC X(03) VALUE SPACES.
012200*    DEBUG-TRACE VIEW OF THE JUST-BUILT RFM-CODE AS ITS THREE  *
012300*    SEPARATE DIGITS.                                          *
012400 01  WS-RFM-CODE-R REDEFINES WS-RFM-CODE.
012500     05  WS-RFM-CODE-R-SCORE     PIC 9(01).
012600     05  WS-RFM-CODE-F-SCORE     PIC 9(01).
012700     05  WS-RFM-CODE-M-SCORE     PIC 9(01).
012800 01  WS-SUB1                     PIC 9(4) COMP VALUE 0.
012900 01  WS-SUB2                     PIC 9(4) COMP VALUE 0.
013000 01  WS-HOLD-KEY                 PIC S9(11)V99 COMP-3 VALUE 0.
013100 01  WS-HOLD-IDX                 PIC 9(4) COMP VALUE 0.
013200 01  WS-WRITE-SUB                PIC 9(4) COMP VALUE 0.
013300 01  ACCUMS-AND-COUNTERS.
013400     05  CTR-SCORES-READ         PIC S9(7) COMP-3 VALUE 0.
013500     05  CTR-QUANTILE-WRITTEN    PIC S9(7) COMP-3 VALUE 0.
013600     05  FILLER                  PIC X(08).
013700 01  WS-REPORT-FIELDS.
013800     05  WS-SCORES-READ-ED       PIC ZZZ,ZZ9.
013900     05  WS-QUANTILE-ED          PIC ZZZ,ZZ9.
014000     05  FILLER                  PIC X(08).
014100*****************************************************************
014200 PROCEDURE DIVISION.
014300*****************************************************************
014400 000-MAIN-LINE.
014500     DISPLAY 'RFMQNT01 - QUANTILE RFM SCORING STARTING'.
014600     PERFORM 900-OPEN-FILES.
014700     PERFORM 100-LOAD-POPULATION THRU 100-EXIT
014800         UNTIL SCORES-EOF.
014900     PERFORM 200-RANK-METRIC THRU 200-EXIT
015000         VARYING WS-METRIC-CODE FROM 1 BY 1
015100         UNTIL WS-METRIC-CODE > 3.
015200     PERFORM 500-WRITE-QUANTILE-SCORES THRU 500-EXIT
015300         VARYING WS-WRITE-SUB FROM 1 BY 1
015400         UNTIL WS-WRITE-SUB > WS-POP-CT.
015500     PERFORM 800-REPORT-TOTALS.
015600     PERFORM 990-CLOSE-FILES.
015700     GOBACK.
015800*
015900*-----------------------------------------------------------*
016000*    100 - LOAD ONE RFM-SCORES ROW INTO THE POPULATION       *
016100*    TABLE.  WS-POP-CT IS THE ROW'S ARRIVAL RANK - THE       *
016200*    CRM-0441 TIE-BREAKER WHEN TWO CUSTOMERS SHARE A METRIC. *
016300*    A POPULATION PAST W00-MAX-POP ROWS IS SILENTLY CAPPED,  *
016400*    SAME CONVENTION AS RFMIDNT1'S ORDER TABLE.              *
016500*-----------------------------------------------------------*
016600 100-LOAD-POPULATION.
016700     READ RFM-SCORES
016800         AT END
016900             SET SCORES-EOF TO TRUE
017000         NOT AT END
017100             ADD 1 TO CTR-SCORES-READ
017200             IF WS-POP-CT < W00-MAX-POP
017300                 ADD 1 TO WS-POP-CT
017400                 MOVE IN-CUSTOMER-ID
017500                     TO WS-POP-CUSTOMER-ID   (WS-POP-CT)
017600                 MOVE IN-RECENCY-DAYS
017700                     TO WS-POP-RECENCY-DAYS  (WS-POP-CT)
017800                 MOVE IN-FREQUENCY
017900                     TO WS-POP-FREQUENCY     (WS-POP-CT)
018000                 MOVE IN-MONETARY
018100                     TO WS-POP-MONETARY      (WS-POP-CT)
018200                 MOVE IN-SNAPSHOT-DATE
018300                     TO WS-POP-SNAPSHOT-DATE (WS-POP-CT)
018400             END-IF
018500     END-READ.
018600 100-EXIT.
018700     EXIT.
018800*
018900*-----------------------------------------------------------*
019000*    200 - RANK ONE METRIC ACROSS THE WHOLE POPULATION AND   *
019100*    ASSIGN ITS QUINTILE SCORE (RULE C1/C2).  PERFORMED ONCE *
019200*    FOR WS-METRIC-CODE = 1 (RECENCY), 2 (FREQUENCY) AND 3   *
019300*    (MONETARY) BY 000-MAIN-LINE.                            *
019400*-----------------------------------------------------------*
019500 200-RANK-METRIC.
019600     PERFORM 210-BUILD-SORT-KEYS THRU 210-EXIT
019700         VARYING WS-SUB1 FROM 1 BY 1
019800         UNTIL WS-SUB1 > WS-POP-CT.
019900     PERFORM 220-INSERTION-SORT THRU 220-EXIT.
020000     PERFORM 230-ASSIGN-QUINTILES THRU 230-EXIT
020100         VARYING WS-SUB1 FROM 1 BY 1
020200         UNTIL WS-SUB1 > WS-POP-CT.
020300 200-EXIT.
020400     EXIT.
020500*
020600*-----------------------------------------------------------*
020700*    210 - COPY THE CURRENT METRIC OUT OF THE POPULATION     *
020800*    TABLE INTO A GENERIC SORT-KEY ARRAY, AND SEED THE RANK- *
020900*    INDEX ARRAY WITH THE ROW'S OWN POSITION (IDENTITY        *
021000*    ORDER) BEFORE THE SORT REARRANGES IT.                   *
021100*-----------------------------------------------------------*
021200 210-BUILD-SORT-KEYS.
021300     EVALUATE TRUE
021400         WHEN METRIC-IS-RECENCY
021500             MOVE WS-POP-RECENCY-DAYS (WS-SUB1)
021600                 TO WS-SORT-KEY (WS-SUB1)
021700         WHEN METRIC-IS-FREQUENCY
021800             MOVE WS-POP-FREQUENCY (WS-SUB1)
021900                 TO WS-SORT-KEY (WS-SUB1)
022000         WHEN METRIC-IS-MONETARY
022100             MOVE WS-POP-MONETARY-C (WS-SUB1)
022200                 TO WS-SORT-KEY (WS-SUB1)
022300     END-EVALUATE.
022400     MOVE WS-SUB1 TO WS-RANK-IDX (WS-SUB1).
022500 210-EXIT.
022600     EXIT.
022700*
022800*-----------------------------------------------------------*
022900*    220 - STABLE INSERTION SORT OF WS-RANK-IDX INTO         *
023000*    ASCENDING WS-SORT-KEY ORDER.  INSERTION SORT ONLY MOVES *
023100*    A ROW PAST AN EQUAL KEY, NEVER PAST ONE OF THE SAME     *
023200*    VALUE, SO TWO CUSTOMERS TIED ON A METRIC COME OUT IN    *
023300*    THE SAME ORDER THEY WENT IN - THE CRM-0441 TIE-BREAK.   *
023400*-----------------------------------------------------------*
023500 220-INSERTION-SORT.
023600     PERFORM 221-INSERT-ONE-ROW THRU 221-EXIT
023700         VARYING WS-SUB1 FROM 2 BY 1
023800         UNTIL WS-SUB1 > WS-POP-CT.
023900 220-EXIT.
024000     EXIT.
024100*
024200 221-INSERT-ONE-ROW.
024300     MOVE WS-SORT-KEY (WS-SUB1) TO WS-HOLD-KEY.
024400     MOVE WS-RANK-IDX (WS-SUB1) TO WS-HOLD-IDX.
024500     MOVE WS-SUB1               TO WS-SUB2.
024600     PERFORM 222-SLIDE-ONE-SLOT THRU 222-EXIT
024700         UNTIL WS-SUB2 = 1
024800            OR WS-SORT-KEY (WS-SUB2 - 1) NOT > WS-HOLD-KEY.
024900     MOVE WS-HOLD-KEY TO WS-SORT-KEY (WS-SUB2).
025000     MOVE WS-HOLD-IDX TO WS-RANK-IDX (WS-SUB2).
025100 221-EXIT.
025200     EXIT.
025300*
025400 222-SLIDE-ONE-SLOT.
025500     MOVE WS-SORT-KEY (WS-SUB2 - 1) TO WS-SORT-KEY (WS-SUB2).
025600     MOVE WS-RANK-IDX (WS-SUB2 - 1) TO WS-RANK-IDX (WS-SUB2).
025700     SUBTRACT 1 FROM WS-SUB2.
025800 222-EXIT.
025900     EXIT.
026000*
026100*-----------------------------------------------------------*
026200*    230 - WALK THE SORTED RANK-INDEX ARRAY AND ASSIGN EACH  *
026300*    ROW'S QUINTILE SCORE (RULE C1/C2).  WS-SUB1 IS THE      *
026400*    ZERO-BASED POSITION IN THE SORT ORDER (POSITION = RANK  *
026500*    - 1); THE QUINTILE IS FLOOR(POSITION*5/POPULATION),     *
026600*    CLAMPED 0-4.  RECENCY IS INVERTED (SCORE = 5 - QUINTILE *
026700*    SO THE MOST RECENT CUSTOMERS SCORE HIGH); FREQUENCY AND *
026800*    MONETARY SCORE AS QUINTILE + 1.                         *
026900*-----------------------------------------------------------*
027000 230-ASSIGN-QUINTILES.
027100     COMPUTE WS-QTL-POSITION = WS-SUB1 - 1.
027200     COMPUTE WS-QTL-NUMERATOR = WS-QTL-POSITION * 5.
027300     DIVIDE WS-QTL-NUMERATOR BY WS-POP-CT
027400         GIVING WS-QTL-RESULT
027500         REMAINDER WS-QTL-REMAINDER.
027600     IF WS-QTL-RESULT > 4
027700         MOVE 4 TO WS-QTL-RESULT
027800     END-IF.
027900     IF WS-QTL-RESULT < 0
028000         MOVE 0 TO WS-QTL-RESULT
028100     END-IF.
028200     MOVE WS-RANK-IDX (WS-SUB1) TO WS-SUB2.
028300     EVALUATE TRUE
028400         WHEN METRIC-IS-RECENCY
028500             COMPUTE WS-POP-R-SCORE (WS-SUB2) =
028600                 5 - WS-QTL-RESULT
028700         WHEN METRIC-IS-FREQUENCY
028800             COMPUTE WS-POP-F-SCORE (WS-SUB2) =
028900                 WS-QTL-RESULT + 1
029000         WHEN METRIC-IS-MONETARY
029100             COMPUTE WS-POP-M-SCORE (WS-SUB2) =
029200                 WS-QTL-RESULT + 1
029300     END-EVALUATE.
029400 230-EXIT.
029500     EXIT.
029600*
029700*-----------------------------------------------------------*
029800*    500 - WRITE ONE RFM-QUANTILE-SCORES ROW (RULE C3 RFM-   *
029900*    CODE).  SEGMENT IS LEFT BLANK - RFMSEG01 ASSIGNS IT IN  *
030000*    THE NEXT STEP OF THE RUN.                               *
030100*-----------------------------------------------------------*
030200 500-WRITE-QUANTILE-SCORES.
030300     MOVE WS-POP-CUSTOMER-ID   (WS-WRITE-SUB) TO OUT-CUSTOMER-ID.
030400     MOVE WS-POP-RECENCY-DAYS  (WS-WRITE-SUB)
030500         TO OUT-RECENCY-DAYS.
030600     MOVE WS-POP-FREQUENCY     (WS-WRITE-SUB) TO OUT-FREQUENCY.
030700     MOVE WS-POP-MONETARY      (WS-WRITE-SUB) TO OUT-MONETARY.
030800     MOVE WS-POP-R-SCORE       (WS-WRITE-SUB) TO OUT-R-SCORE.
030900     MOVE WS-POP-F-SCORE       (WS-WRITE-SUB) TO OUT-F-SCORE.
031000     MOVE WS-POP-M-SCORE       (WS-WRITE-SUB) TO OUT-M-SCORE.
031100     MOVE WS-POP-R-SCORE       (WS-WRITE-SUB) TO WS-RFM-CODE (1:1).
031200     MOVE WS-POP-F-SCORE       (WS-WRITE-SUB) TO WS-RFM-CODE (2:1).
031300     MOVE WS-POP-M-SCORE       (WS-WRITE-SUB) TO WS-RFM-CODE (3:1).
031400     MOVE WS-RFM-CODE                         TO OUT-RFM-CODE.
031500     MOVE SPACES                              TO OUT-SEGMENT.
031600     MOVE WS-POP-SNAPSHOT-DATE (WS-WRITE-SUB)
031700         TO OUT-SNAPSHOT-DATE.
031800     WRITE OUT-SCORE-REC.
031900     ADD 1 TO CTR-QUANTILE-WRITTEN.
032000 500-EXIT.
032100     EXIT.
032200*
032300 800-REPORT-TOTALS.
032400     MOVE CTR-SCORES-READ      TO WS-SCORES-READ-ED.
032500     MOVE CTR-QUANTILE-WRITTEN TO WS-QUANTILE-ED.
032600     DISPLAY 'RFMQNT01 - SCORES READ        = ' WS-SCORES-READ-ED.
032700     DISPLAY 'RFMQNT01 - QUANTILE ROWS WRITTEN = ' WS-QUANTILE-ED.
032800     DISPLAY 'RFMQNT01 - QUANTILE SCORING COMPLETE'.
032900*
033000 900-OPEN-FILES.
033100     OPEN INPUT RFM-SCORES.
033200     IF NOT SCORES-OPEN-OK
033300         DISPLAY 'RFMQNT01 - ERROR OPENING RFMSCORE. RC='
033400                 WS-SCORES-STATUS
033500         MOVE 16 TO RETURN-CODE
033600         STOP RUN
033700     END-IF.
033800     OPEN OUTPUT RFM-QUANTILE-SCORES.
033900     IF NOT QSCORE-OPEN-OK
034000         DISPLAY 'RFMQNT01 - ERROR OPENING RFMQSCR. RC='
034100                 WS-QSCORE-STATUS
034200         MOVE 16 TO RETURN-CODE
034300         STOP RUN
034400     END-IF.
034500*
034600 990-CLOSE-FILES.
034700     CLOSE RFM-SCORES.
034800     CLOSE RFM-QUANTILE-SCORES.
