000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN RETAIL SYSTEMS      *
000300* ALL RIGHTS RESERVED                                          *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     RFMSEG01.
000700 AUTHOR.         T S NARONG.
000800 INSTALLATION.   MERIDIAN RETAIL SYSTEMS - CRM BATCH GROUP.
000900 DATE-WRITTEN.   05/28/02.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200*****************************************************************
001300*    REMARKS.                                                  *
001400*    LAST STEP OF THE QUANTILE SCORING RUN.  READS THE RFM-     *
001500*    QUANTILE-SCORES FILE BUILT BY RFMQNT01, ASSIGNS EACH        *
001600*    CUSTOMER A NAMED SEGMENT OFF THE R/F/M QUANTILE SCORES      *
001700*    (FIRST MATCHING RULE WINS), AND REWRITES THE FILE WITH      *
001800*    SEGMENT FILLED IN.  ALSO PRODUCES SEGMENT-REPORT, THE       *
001900*    BATCH'S ONE CONTROL REPORT - A SEGMENT-DISTRIBUTION COUNT   *
002000*    WITH PERCENT OF THE TOTAL CUSTOMER POPULATION.              *
002100*    THE "REWRITE" IS A READ-OLD/WRITE-NEW PAIR OF DDNAMES,      *
002200*    RFMQSCR (IN) AND RFMQSCO (OUT) - THE NIGHTLY JCL RENAMES    *
002300*    RFMQSCO OVER RFMQSCR AFTER A CLEAN COMPLETION CODE.         *
002400*-----------------------------------------------------------   *
002500*    CHANGE LOG                                                *
002600*    DATE      WHO  REQUEST    DESCRIPTION                     *
002700*    --------  ---  ---------  ------------------------------- *
002800*    05/28/02  TSN  CRM-0357   ORIGINAL PROGRAM.                *
002900*    01/09/04  LKW  CRM-0248   TIGHTENED RULE 3 TO R>=4 AND     *
003000*                              F<=2 (WAS ACCIDENTALLY CATCHING  *
003100*                              SOME LOYAL CUSTOMERS TOO).        *
003200*    01/18/99  LKW  CRM-0249   Y2K REVIEW - SNAPSHOT DATE IS     *
003300*                              CARRIED AS A FULL 4-DIGIT YEAR    *
003400*                              STRING, NO CHANGE REQUIRED.       *
003500*    11/20/07  DCM  CRM-0531   SEGMENT-REPORT PERCENT COLUMN     *
003600*                              WIDENED TO 2 DECIMALS - ONE       *
003700*                              DECIMAL WAS TOO COARSE FOR THE    *
003800*                              SMALLER SEASONAL SEGMENTS.        *
003900*    04/17/12  MPK  CRM-0592   SEGMENT COUNTS NOW HELD IN A      *
004000*                              TABLE KEYED BY SEGMENT NAME       *
004100*                              (210-BUMP-SEGMENT-COUNT) SO A     *
004200*                              NEW SEGMENT CAN BE ADDED BY       *
004300*                              EXTENDING ONE TABLE, NOT SEVEN    *
004400*                              SEPARATE COUNTER FIELDS.          *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-390.
004900 OBJECT-COMPUTER.   IBM-390.
005000 SPECIAL-NAMES.
005100     UPSI-0 ON  STATUS IS DEBUG-TRACE-ON
005200            OFF STATUS IS DEBUG-TRACE-OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT RFM-QSCORE-IN    ASSIGN TO RFMQSCR
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS  IS WS-QSCR-IN-STATUS.
005800     SELECT RFM-QSCORE-OUT   ASSIGN TO RFMQSCO
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS  IS WS-QSCR-OUT-STATUS.
006100     SELECT SEGMENT-REPORT   ASSIGN TO SEGRPT
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS  IS WS-SEGRPT-STATUS.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  RFM-QSCORE-IN
006700     LABEL RECORDS ARE STANDARD.
006800 COPY RFMSCR01 REPLACING ==:TAG:== BY ==QIN==.
006900 FD  RFM-QSCORE-OUT
007000     LABEL RECORDS ARE STANDARD.
007100 COPY RFMSCR01 REPLACING ==:TAG:== BY ==QOT==.
007200 FD  SEGMENT-REPORT
007300     RECORD CONTAINS 132 CHARACTERS
007400     LABEL RECORDS ARE OMITTED.
007500 01  RPT-LINE                    PIC X(132).
007600 WORKING-STORAGE SECTION.
007700 01  SWITCHES-IN-PROGRAM.
007800     05  SW-QSCR-EOF             PIC X VALUE 'N'.
007900         88  QSCR-EOF                  VALUE 'Y'.
008000     05  SW-FIRST-RECORD         PIC X VALUE 'Y'.
008100         88  FIRST-RECORD-SEEN         VALUE 'Y'.
008200     05  FILLER                  PIC X(08).
008300 01  FILE-STATUS-FIELDS.
008400     05  WS-QSCR-IN-STATUS       PIC X(02) VALUE SPACES.
008500         88  QSCR-IN-OPEN-OK           VALUE '00'.
008600     05  WS-QSCR-OUT-STATUS      PIC X(02) VALUE SPACES.
008700         88  QSCR-OUT-OPEN-OK          VALUE '00'.
008800     05  WS-SEGRPT-STATUS        PIC X(02) VALUE SPACES.
008900         88  SEGRPT-OPEN-OK             VALUE '00'.
009000     05  FILLER                  PIC X(08).
009100 01  WS-SNAPSHOT-DATE            PIC X(19) VALUE SPACES.
009200*    BROKEN OUT FOR THE REPORT HEADING - THE HEADING PRINTS     *
009300*    MM/DD/YYYY, NOT THE RAW ISO SNAPSHOT-DATE ON THE SCORE     *
009400*    RECORD.                                                   *
009500 01  WS-SNAPSHOT-DATE-R REDEFINES
009600     WS-SNAPSHOT-DATE.
009700     05  WS-SNAP-YYYY            PIC 9(04).
009800     05  FILLER                  PIC X.
009900     05  WS-SNAP-MM              PIC 9(02).
010000     05  FILLER                  PIC X.
010100     05  WS-SNAP-DD              PIC 9(02).
010200     05  FILLER                  PIC X(09).
010300*    SEGMENT NAME/COUNT TABLE, TAXONOMY ORDER (RULE D).  A NEW  *
010400*    SEGMENT IS ADDED HERE ONLY - CRM-0592.                     *
010500 01  WS-SEG-NAMES-TABLE.
010600     05  FILLER                  PIC X(20) VALUE 'Champions'.
010700     05  FILLER                  PIC X(20) VALUE 'Loyal Customers'.
010800     05  FILLER                  PIC X(20) VALUE 'Recent Customers'.
010900     05  FILLER                  PIC X(20) VALUE 'Frequent Buyers'.
011000     05  FILLER                  PIC X(20) VALUE 'Big Spenders'.
011100     05  FILLER                  PIC X(20) VALUE 'At Risk'.
011200     05  FILLER                  PIC X(20) VALUE 'Others'.
011300 01  WS-SEG-NAMES-R REDEFINES WS-SEG-NAMES-TABLE.
011400     05  WS-SEG-NAME OCCURS 7 TIMES PIC X(20).
011500 01  WS-SEG-COUNTS.
011600     05  WS-SEG-COUNT OCCURS 7 TIMES PIC S9(7) COMP-3 VALUE 0.
011700*    DEBUG-TRACE VIEW OF THE SEGMENT TALLIES AS RAW PACKED
011800*    BYTES, FOR AN ABEND-TIME DISPLAY ONLY.
011900 01  WS-SEG-COUNTS-DUMP REDEFINES WS-SEG-COUNTS.
012000     05  WS-SEG-COUNT-D OCCURS 7 TIMES PIC X(04).
012100 01  WS-SEG-SUB                  PIC 9(1) COMP VALUE 0.
012200 01  WS-CUR-SEGMENT              PIC X(20) VALUE SPACES.
012300 01  WS-PERCENT                  PIC 9(3)V99 COMP-3 VALUE 0.
012400 01  ACCUMS-AND-COUNTERS.
012500     05  CTR-CUSTOMERS-READ      PIC S9(7) COMP-3 VALUE 0.
012600     05  FILLER                  PIC X(08).
012700*    REPORT LINES - ONE WORKING-STORAGE 01 PER PRINT LINE,      *
012800*    MOVED TO RPT-LINE AND WRITTEN - USUAL CRM SHOP CONVENTION  *
012900*    FOR A SMALL FIXED-HEADING CONTROL REPORT.                  *
013000 01  RPT-HEADING-1.
013100     05  FILLER                  PIC X(30) VALUE SPACES.
013200     05  FILLER                  PIC X(29) VALUE
013300         'CUSTOMER SEGMENT DISTRIBUTION'.
013400     05  FILLER                  PIC X(73) VALUE SPACES.
013500 01  RPT-HEADING-2.
013600     05  FILLER                  PIC X(20) VALUE
013700         'SNAPSHOT DATE - '.
013800     05  RPT-HDG-DATE            PIC X(10).
013900     05  FILLER                  PIC X(102) VALUE SPACES.
014000 01  RPT-HEADING-3.
014100     05  FILLER                  PIC X(20) VALUE 'SEGMENT'.
014200     05  FILLER                  PIC X(04) VALUE SPACES.
014300     05  FILLER                  PIC X(09) VALUE 'CUSTOMERS'.
014400     05  FILLER                  PIC X(04) VALUE SPACES.
014500     05  FILLER                  PIC X(07) VALUE 'PERCENT'.
014600     05  FILLER                  PIC X(88) VALUE SPACES.
014700 01  RPT-DETAIL-LINE.
014800     05  RPT-DTL-SEGMENT         PIC X(20).
014900     05  FILLER                  PIC X(04) VALUE SPACES.
015000     05  RPT-DTL-COUNT           PIC ZZZZZZZZ9.
015100     05  FILLER                  PIC X(04) VALUE SPACES.
015200     05  RPT-DTL-PERCENT         PIC ZZ9.99.
015300     05  FILLER                  PIC X(89) VALUE SPACES.
015400 01  RPT-TOTAL-LINE.
015500     05  FILLER                  PIC X(20) VALUE 'TOTAL CUSTOMERS'.
015600     05  FILLER                  PIC X(04) VALUE SPACES.
015700     05  RPT-TOT-COUNT           PIC ZZZZZZZZ9.
015800     05  FILLER                  PIC X(99) VALUE SPACES.
015900*****************************************************************
016000 PROCEDURE DIVISION.
016100*****************************************************************
016200 000-MAIN-LINE.
016300     DISPLAY 'RFMSEG01 - QUANTILE SEGMENT ASSIGNMENT STARTING'.
016400     PERFORM 900-OPEN-FILES.
016500     PERFORM 100-PROCESS-SCORES THRU 100-EXIT
016600         UNTIL QSCR-EOF.
016700     PERFORM 800-PRINT-REPORT.
016800     PERFORM 990-CLOSE-FILES.
016900     GOBACK.
017000*
017100*-----------------------------------------------------------*
017200*    100 - ONE RFM-QUANTILE-SCORES ROW.  ASSIGN SEGMENT,      *
017300*    BUMP ITS TALLY, REWRITE THE RECORD.                      *
017400*-----------------------------------------------------------*
017500 100-PROCESS-SCORES.
017600     READ RFM-QSCORE-IN
017700         AT END
017800             SET QSCR-EOF TO TRUE
017900         NOT AT END
018000             ADD 1 TO CTR-CUSTOMERS-READ
018100             IF NOT FIRST-RECORD-SEEN
018200                 MOVE QIN-SNAPSHOT-DATE TO WS-SNAPSHOT-DATE
018300                 MOVE 'Y' TO SW-FIRST-RECORD
018400             END-IF
018500             PERFORM 200-ASSIGN-SEGMENT THRU 200-EXIT
018600             PERFORM 210-BUMP-SEGMENT-COUNT THRU 210-EXIT
018700             PERFORM 220-WRITE-QSCORE-OUT THRU 220-EXIT
018800     END-READ.
018900 100-EXIT.
019000     EXIT.
019100*
019200*-----------------------------------------------------------*
019300*    200 - RULE D, SEVEN-WAY CASCADE, FIRST MATCH WINS.       *
019400*    CRM-0248 TIGHTENED RULE 3 TO EXCLUDE LOYAL CUSTOMERS.    *
019500*-----------------------------------------------------------*
019600 200-ASSIGN-SEGMENT.
019700     EVALUATE TRUE
019800         WHEN QIN-R-SCORE >= 4 AND QIN-F-SCORE >= 4
019900                  AND QIN-M-SCORE >= 4
020000             MOVE WS-SEG-NAME (1) TO WS-CUR-SEGMENT
020100         WHEN QIN-R-SCORE >= 3 AND QIN-F-SCORE >= 3
020200             MOVE WS-SEG-NAME (2) TO WS-CUR-SEGMENT
020300         WHEN QIN-R-SCORE >= 4 AND QIN-F-SCORE <= 2
020400             MOVE WS-SEG-NAME (3) TO WS-CUR-SEGMENT
020500         WHEN QIN-F-SCORE >= 4
020600             MOVE WS-SEG-NAME (4) TO WS-CUR-SEGMENT
020700         WHEN QIN-M-SCORE >= 4
020800             MOVE WS-SEG-NAME (5) TO WS-CUR-SEGMENT
020900         WHEN QIN-R-SCORE <= 2 AND QIN-F-SCORE <= 2
021000                  AND QIN-M-SCORE <= 2
021100             MOVE WS-SEG-NAME (6) TO WS-CUR-SEGMENT
021200         WHEN OTHER
021300             MOVE WS-SEG-NAME (7) TO WS-CUR-SEGMENT
021400     END-EVALUATE.
021500 200-EXIT.
021600     EXIT.
021700*
021800*-----------------------------------------------------------*
021900*    210 - FIND WS-CUR-SEGMENT IN THE NAME TABLE AND ADD 1   *
022000*    TO ITS TALLY - GENERIC, TABLE-DRIVEN, NO HARD-CODED      *
022100*    SEGMENT NAMES OUTSIDE THE TABLE ITSELF (CRM-0592).       *
022200*-----------------------------------------------------------*
022300 210-BUMP-SEGMENT-COUNT.
022400     MOVE 1 TO WS-SEG-SUB.
022500     PERFORM 211-TEST-ONE-SEGMENT
022600         UNTIL WS-SEG-SUB > 7
022700            OR WS-SEG-NAME (WS-SEG-SUB) = WS-CUR-SEGMENT.
022800     IF WS-SEG-SUB <= 7
022900         ADD 1 TO WS-SEG-COUNT (WS-SEG-SUB)
023000     END-IF.
023100 210-EXIT.
023200     EXIT.
023300*
023400 211-TEST-ONE-SEGMENT.
023500     IF WS-SEG-NAME (WS-SEG-SUB) NOT = WS-CUR-SEGMENT
023600         ADD 1 TO WS-SEG-SUB
023700     END-IF.
023800*
023900*-----------------------------------------------------------*
024000*    220 - REWRITE THE ROW TO RFM-QSCORE-OUT WITH SEGMENT     *
024100*    FILLED IN.                                               *
024200*-----------------------------------------------------------*
024300 220-WRITE-QSCORE-OUT.
024400     MOVE QIN-CUSTOMER-ID     TO QOT-CUSTOMER-ID.
024500     MOVE QIN-RECENCY-DAYS    TO QOT-RECENCY-DAYS.
024600     MOVE QIN-FREQUENCY       TO QOT-FREQUENCY.
024700     MOVE QIN-MONETARY        TO QOT-MONETARY.
024800     MOVE QIN-R-SCORE         TO QOT-R-SCORE.
024900     MOVE QIN-F-SCORE         TO QOT-F-SCORE.
025000     MOVE QIN-M-SCORE         TO QOT-M-SCORE.
025100     MOVE QIN-RFM-CODE        TO QOT-RFM-CODE.
025200     MOVE WS-CUR-SEGMENT      TO QOT-SEGMENT.
025300     MOVE QIN-SNAPSHOT-DATE   TO QOT-SNAPSHOT-DATE.
025400     WRITE QOT-SCORE-REC.
025500 220-EXIT.
025600     EXIT.
025700*
025800*-----------------------------------------------------------*
025900*    800 - THE BATCH'S ONE CONTROL REPORT - SEGMENT-REPORT.   *
026000*    NO CONTROL BREAKS OTHER THAN THE FINAL GRAND TOTAL.      *
026100*-----------------------------------------------------------*
026200 800-PRINT-REPORT.
026300     MOVE WS-SNAP-MM TO RPT-HDG-DATE (1:2).
026400     MOVE '/'        TO RPT-HDG-DATE (3:1).
026500     MOVE WS-SNAP-DD TO RPT-HDG-DATE (4:2).
026600     MOVE '/'        TO RPT-HDG-DATE (6:1).
026700     MOVE WS-SNAP-YYYY TO RPT-HDG-DATE (7:4).
026800     WRITE RPT-LINE FROM RPT-HEADING-1.
026900     WRITE RPT-LINE FROM RPT-HEADING-2.
027000     WRITE RPT-LINE FROM RPT-HEADING-3.
027100     PERFORM 810-PRINT-ONE-SEGMENT
027200         VARYING WS-SEG-SUB FROM 1 BY 1
027300         UNTIL WS-SEG-SUB > 7.
027400     MOVE CTR-CUSTOMERS-READ TO RPT-TOT-COUNT.
027500     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
027600     DISPLAY 'RFMSEG01 - SEGMENT ASSIGNMENT COMPLETE'.
027700*
027800 810-PRINT-ONE-SEGMENT.
027900     MOVE WS-SEG-NAME  (WS-SEG-SUB) TO RPT-DTL-SEGMENT.
028000     MOVE WS-SEG-COUNT (WS-SEG-SUB) TO RPT-DTL-COUNT.
028100     IF CTR-CUSTOMERS-READ > 0
028200         COMPUTE WS-PERCENT ROUNDED =
028300             (WS-SEG-COUNT (WS-SEG-SUB) * 100) /
028400             CTR-CUSTOMERS-READ
028500     ELSE
028600         MOVE 0 TO WS-PERCENT
028700     END-IF.
028800     MOVE WS-PERCENT TO RPT-DTL-PERCENT.
028900     WRITE RPT-LINE FROM RPT-DETAIL-LINE.
029000*
029100 900-OPEN-FILES.
029200     OPEN INPUT RFM-QSCORE-IN.
029300     IF NOT QSCR-IN-OPEN-OK
029400         DISPLAY 'RFMSEG01 - ERROR OPENING RFMQSCR. RC='
029500                 WS-QSCR-IN-STATUS
029600         MOVE 16 TO RETURN-CODE
029700         STOP RUN
029800     END-IF.
029900     OPEN OUTPUT RFM-QSCORE-OUT.
030000     IF NOT QSCR-OUT-OPEN-OK
030100         DISPLAY 'RFMSEG01 - ERROR OPENING RFMQSCO. RC='
030200                 WS-QSCR-OUT-STATUS
030300         MOVE 16 TO RETURN-CODE
030400         STOP RUN
030500     END-IF.
030600     OPEN OUTPUT SEGMENT-REPORT.
030700     IF NOT SEGRPT-OPEN-OK
030800         DISPLAY 'RFMSEG01 - ERROR OPENING SEGRPT. RC='
030900                 WS-SEGRPT-STATUS
031000         MOVE 16 TO RETURN-CODE
031100         STOP RUN
031200     END-IF.
031300*
031400 990-CLOSE-FILES.
031500     CLOSE RFM-QSCORE-IN.
031600     CLOSE RFM-QSCORE-OUT.
031700     CLOSE SEGMENT-REPORT.
