000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN RETAIL SYSTEMS      *
000300* ALL RIGHTS RESERVED                                          *
000400*****************************************************************
000500* PROGRAM:  RFMIDNT1                                            *
000600*                                                                *
000700* AUTHOR :  R J Patterson                                       *
000800*                                                                *
000900* READS THE COMBINED ORDER FILE (BUILT BY RFMCONS1) AND          *
001000* CLUSTERS RAW ORDERS INTO UNIFIED CUSTOMERS.  TWO ORDERS ARE    *
001100* THE SAME CUSTOMER IF THEY SHARE A SHOPEE BUYER ID, A PHONE,    *
001200* A WSIS-ID, A SOCIAL-ID, OR HAVE A SIMILAR SHIP ADDRESS OR A    *
001300* SIMILAR BILLED/SHIPPED/SOCIAL NAME.  ONE CUSTOMER-PROFILE IS   *
001400* WRITTEN PER CLUSTER.                                          *
001500*                                                                *
001600* A FULL MONTH'S ORDER VOLUME MUST FIT IN THE IN-MEMORY ORDER    *
001700* AND CLUSTER TABLES BELOW - A MONTH THAT OUTGROWS THEM SILENTLY *
001800* CAPS AT W00-MAX-ORDERS / W00-MAX-CLUSTERS RATHER THAN ABENDING,*
001900* SO WATCH THE OPERATOR LOG FOR A COUNT STUCK AT THE CEILING.    *
002000*****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.     RFMIDNT1.
002300 AUTHOR.         R J PATTERSON.
002400 INSTALLATION.   MERIDIAN RETAIL SYSTEMS - CRM BATCH GROUP.
002500 DATE-WRITTEN.   11/22/93.
002600 DATE-COMPILED.
002700 SECURITY.       NON-CONFIDENTIAL.
002800*-----------------------------------------------------------*
002900*    CHANGE LOG                                              *
003000*    DATE      WHO  REQUEST    DESCRIPTION                   *
003100*    --------  ---  ---------  -----------------------------*
003200*    11/22/93  RJP  CRM-0095   ORIGINAL PROGRAM - PHONE AND   *
003300*                              WSIS-ID MATCH TIERS ONLY.       *
003400*    03/02/96  RJP  CRM-0177   ADDED SOCIAL-ID AND ADDRESS     *
003500*                              SIMILARITY TIERS.                *
003600*    09/18/97  RJP  CRM-0212   ADDED NAME SIMILARITY TIER AND   *
003700*                              HONORIFIC STRIPPING.             *
003800*    02/25/98  RJP  CRM-0229   SHOPEE-PAIR TIER NOW TAKES       *
003900*                              PRIORITY AND SKIPS ALL OTHER     *
004000*                              TIERS FOR A SHOPEE-SHOPEE PAIR.  *
004100*    01/15/99  LKW  CRM-0249   Y2K REVIEW - DATE COMPARES ARE   *
004200*                              ALREADY 4-DIGIT YEAR, NO CHANGE. *
004300*    11/09/00  LKW  CRM-0311   CUSTOMER-PROFILE ADDRESS WIDENED *
004400*                              TO MATCH RFMCUS01 CHANGE.        *
004500*    08/04/06  DCM  CRM-0512   CUSTOMER-ID NO LONGER A UUID4 -   *
004600*                              DERIVED FROM MEMBER/EXTERN/WSIS  *
004700*                              ID OR A DETERMINISTIC HASH.      *
004800*    03/11/16  MPK  CRM-0648   TAG FOLD/JOIN (535/595) WAS      *
004900*                              SPLITTING AND REJOINING ON A     *
005000*                              COMMA - ORD-TAGS IS SEMICOLON-   *
005100*                              DELIMITED, SO MULTI-TAG ORDERS   *
005200*                              WERE FOLDING AS ONE TAG.  BOTH   *
005300*                              PARAGRAPHS NOW USE SEMICOLON.    *
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.   IBM-390.
005800 OBJECT-COMPUTER.   IBM-390.
005900 SPECIAL-NAMES.
006000     UPSI-0 ON  STATUS IS DEBUG-TRACE-ON
006100            OFF STATUS IS DEBUG-TRACE-OFF.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT COMBINED-ORDERS  ASSIGN TO COMBORD
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS  IS WS-COMBORD-STATUS.
006700     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTMAST
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS WS-CUSTMAST-STATUS.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  COMBINED-ORDERS
007300     LABEL RECORDS ARE STANDARD.
007400 COPY RFMORD01 REPLACING ==:TAG:== BY ==ORD==.
007500 FD  CUSTOMER-MASTER
007600     LABEL RECORDS ARE STANDARD.
007700 COPY RFMCUS01 REPLACING ==:TAG:== BY ==CUS==.
007800 WORKING-STORAGE SECTION.
007900*-----------------------------------------------------------*
008000*    W00 - SIZING CONSTANTS FOR THE IN-MEMORY TABLES.  THESE *
008100*    ARE 77-LEVELS SO THE SIZE CAN BE SPOTTED AT A GLANCE.   *
008200*-----------------------------------------------------------*
008300 77  W00-MAX-ORDERS              PIC 9(4) COMP VALUE 3000.
008400 77  W00-MAX-CLUSTERS            PIC 9(4) COMP VALUE 500.
008500 77  W00-MAX-CAND                PIC 9(4) COMP VALUE 10.
008600 01  SWITCHES-IN-PROGRAM.
008700     05  SW-ORDER-EOF            PIC X VALUE 'N'.
008800         88  ORDER-EOF                 VALUE 'Y'.
008900     05  SW-PAIR-MATCH           PIC X VALUE 'N'.
009000         88  PAIR-IS-MATCH             VALUE 'Y'.
009100     05  SW-CLUSTER-MATCH        PIC X VALUE 'N'.
009200         88  CLUSTER-IS-MATCH          VALUE 'Y'.
009300     05  FILLER                  PIC X(07).
009400 01  WS-COMBORD-STATUS           PIC X(02) VALUE SPACES.
009500 01  WS-CUSTMAST-STATUS          PIC X(02) VALUE SPACES.
009600 01  ACCUMS-AND-COUNTERS.
009700     05  CTR-ORDERS-READ         PIC S9(7) COMP-3 VALUE 0.
009800     05  CTR-CLUSTERS-FORMED     PIC S9(7) COMP-3 VALUE 0.
009900     05  CTR-DUP-ORDERS-DROPPED  PIC S9(7) COMP-3 VALUE 0.
010000     05  CTR-PROFILES-WRITTEN    PIC S9(7) COMP-3 VALUE 0.
010100     05  FILLER                  PIC X(08).
010200 01  WS-REPORT-FIELDS.
010300     05  WS-ORDERS-READ-ED       PIC ZZZ,ZZ9.
010400     05  WS-CLUSTERS-ED          PIC ZZZ,ZZ9.
010500     05  WS-DUPS-ED              PIC ZZZ,ZZ9.
010600     05  WS-PROFILES-ED          PIC ZZZ,ZZ9.
010700     05  FILLER                  PIC X(08).
010800*-----------------------------------------------------------*
010900*    THE IN-MEMORY ORDER TABLE.  EVERY ORDER READ IS KEPT    *
011000*    HERE, TAGGED WITH THE CLUSTER IT JOINED, SO THAT A NEW  *
011100*    ORDER CAN BE PAIR-TESTED AGAINST EVERY MEMBER OF AN     *
011200*    EARLIER CLUSTER (NOT JUST A SUMMARY OF IT).             *
011300*-----------------------------------------------------------*
011400 01  WS-ORDER-TABLE.
011500     05  WS-ORDER OCCURS 3000 TIMES
011600                  INDEXED BY WO-IDX.
011700         10  PO-CLUSTER-NO        PIC 9(4) COMP.
011800         10  PO-ORDER-ID          PIC 9(09).
011900         10  PO-ORDER-FROM        PIC 9(02).
012000         10  PO-MEMBER-ID         PIC X(24).
012100         10  PO-EXTERN-MEMBER-ID  PIC X(24).
012200         10  PO-SHOPEE-USER-ID    PIC X(20).
012300         10  PO-WSIS-ID           PIC X(24).
012400         10  PO-SOCIAL-ID         PIC X(32).
012500         10  PO-ADDRESS           PIC X(200).
012600         10  PO-CREATED-DATE      PIC X(19).
012700         10  PO-GRAND-TOTAL       PIC S9(09)V99.
012800         10  PO-TAGS              PIC X(60).
012900         10  PO-PHONE-TBL.
013000             15  PO-PHONE OCCURS 3 TIMES PIC X(15).
013100         10  PO-EMAIL-TBL.
013200             15  PO-EMAIL OCCURS 3 TIMES PIC X(60).
013300         10  PO-NAME-TBL.
013400             15  PO-NAME  OCCURS 5 TIMES PIC X(80).
013500 01  WS-ORDER-CT                 PIC 9(4) COMP VALUE 0.
013600 01  WS-CLUSTER-CT               PIC 9(4) COMP VALUE 0.
013700*-----------------------------------------------------------*
013800*    WORK AREAS FOR THE ORDER CURRENTLY BEING CLASSIFIED.    *
013900*-----------------------------------------------------------*
014000 01  WS-CUR-ORDER-FROM           PIC 9(02).
014100 01  WS-CUR-SHOPEE-USER-ID       PIC X(20).
014200 01  WS-CUR-WSIS-ID              PIC X(24).
014300 01  WS-CUR-SOCIAL-ID            PIC X(32).
014400 01  WS-CUR-ADDRESS              PIC X(200).
014500 01  WS-CUR-PHONE-TBL.
014600     05  WS-CUR-PHONE OCCURS 3 TIMES PIC X(15).
014700 01  WS-CUR-PHONE-CT             PIC 9(1) COMP VALUE 0.
014800 01  WS-CUR-EMAIL-TBL.
014900     05  WS-CUR-EMAIL OCCURS 3 TIMES PIC X(60).
015000 01  WS-CUR-EMAIL-CT             PIC 9(1) COMP VALUE 0.
015100 01  WS-CUR-NAME-TBL.
015200     05  WS-CUR-NAME  OCCURS 5 TIMES PIC X(80).
015300 01  WS-CUR-NAME-CT              PIC 9(1) COMP VALUE 0.
015400 01  WS-MATCH-CLUSTER            PIC 9(4) COMP VALUE 0.
015500 01  WS-TEST-CLUSTER             PIC 9(4) COMP VALUE 0.
015600 01  WS-TEST-ORDER               PIC 9(4) COMP VALUE 0.
015700 01  WS-TEMP-PHONE               PIC X(15).
015800 01  WS-TEMP-EMAIL               PIC X(60).
015900 01  WS-NM-K                     PIC 9(4) COMP.
016000 01  WS-NM-M                     PIC 9(4) COMP.
016100*-----------------------------------------------------------*
016200*    PHONE/EMAIL NORMALIZATION WORK AREA (RULES A1/A2).      *
016300*-----------------------------------------------------------*
016400 01  WS-NORM-IN                  PIC X(60).
016500 01  WS-NORM-IN-TBL REDEFINES WS-NORM-IN.
016600     05  WS-NORM-IN-BYTE  OCCURS 60 TIMES PIC X.
016700 01  WS-NORM-DIGITS              PIC X(20).
016800 01  WS-NORM-STAR-CT             PIC 9(4) COMP.
016900 01  WS-NORM-K                   PIC 9(4) COMP.
017000 01  WS-NORM-DLEN                PIC 9(4) COMP.
017100 01  WS-NORM-OUT-PHONE           PIC X(15).
017200 01  WS-NORM-OUT-EMAIL           PIC X(60).
017300*-----------------------------------------------------------*
017400*    LONGEST-COMMON-SUBSEQUENCE SIMILARITY WORK AREA.        *
017500*    (NO INTRINSIC FUNCTIONS USED ON THIS PLATFORM.)         *
017600*-----------------------------------------------------------*
017700 01  WS-SIM-STR-A                PIC X(200).
017800 01  WS-SIM-STR-A-TBL REDEFINES WS-SIM-STR-A.
017900     05  WS-SIM-A-BYTE OCCURS 200 TIMES PIC X.
018000 01  WS-SIM-STR-B                PIC X(200).
018100 01  WS-SIM-STR-B-TBL REDEFINES WS-SIM-STR-B.
018200     05  WS-SIM-B-BYTE OCCURS 200 TIMES PIC X.
018300 01  WS-SIM-LEN-A                PIC S9(4) COMP VALUE 0.
018400 01  WS-SIM-LEN-B                PIC S9(4) COMP VALUE 0.
018500 01  WS-SIM-LCS-LEN              PIC S9(4) COMP VALUE 0.
018600 01  WS-SIM-RESULT               PIC S9(1)V9(4) COMP-3.
018700 01  WS-SIM-I                    PIC S9(4) COMP VALUE 0.
018800 01  WS-SIM-J                    PIC S9(4) COMP VALUE 0.
018900 01  WS-SIM-ROWS.
019000     05  WS-SIM-PREV OCCURS 201 TIMES PIC S9(4) COMP.
019100     05  WS-SIM-CURR OCCURS 201 TIMES PIC S9(4) COMP.
019200 01  WS-HON-TARGET                PIC X(200).
019300*    PARAMETER GROUP PASSED TO RFMTRNC1 WHEN A JOINED NAME
019400*    CANDIDATE OVER 80 BYTES MUST BE SHRUNK WITHOUT CUTTING
019500*    INSIDE A THAI (UTF-8) CHARACTER - CRM-0631.
019600 01  WS-TRNC-PARMS.
019700     05  WS-TRNC-NAME-IN         PIC X(200).
019800     05  WS-TRNC-MAX-BYTES       PIC S9(4) COMP VALUE 80.
019900     05  WS-TRNC-NAME-OUT        PIC X(80).
020000*    THAI HONORIFIC PREFIXES, STORED AS THEIR RAW UTF-8
020100*    BYTES SO A BYTE COMPARE IS ENOUGH - NO CODE PAGE
020200*    CONVERSION IS DONE ON THIS PLATFORM.
020300 01  WS-THAI-KHUN      PIC X(09) VALUE X'E0B884E0B8B8E0B893'.
020400 01  WS-THAI-NANGSAO   PIC X(18)
020500         VALUE X'E0B899E0B8B2E0B887E0B8AAE0B8B2E0B8A7'.
020600 01  WS-THAI-NANG      PIC X(09) VALUE X'E0B899E0B8B2E0B887'.
020700 01  WS-THAI-NAI       PIC X(09) VALUE X'E0B899E0B8B2E0B8A2'.
020800 01  WS-THAI-DR        PIC X(05) VALUE X'E0B894E0B8A32E'.
020900*-----------------------------------------------------------*
021000*    TAG-TOKENIZING WORK AREA.                               *
021100*-----------------------------------------------------------*
021200 01  WS-TAG-SCAN                 PIC X(60).
021300 01  WS-TAG-SCAN-TBL REDEFINES WS-TAG-SCAN.
021400     05  WS-TAG-SCAN-BYTE OCCURS 60 TIMES PIC X.
021500 01  WS-TAG-START                PIC 9(4) COMP.
021600 01  WS-TAG-END                  PIC 9(4) COMP.
021700 01  WS-TAG-J                    PIC 9(4) COMP.
021800 01  WS-TAG-TOKEN                PIC X(20).
021900 01  WS-ADDR-PART                PIC X(60).
022000 01  WS-ADDR-END                 PIC 9(4) COMP.
022100*-----------------------------------------------------------*
022200*    ONE-CLUSTER AGGREGATION WORK AREA - REBUILT FOR EACH    *
022300*    CLUSTER WHILE ASSEMBLING ITS CUSTOMER-PROFILE.          *
022400*-----------------------------------------------------------*
022500 01  WS-BP-CLUSTER                PIC 9(4) COMP.
022600 01  WS-SC-ORDER                  PIC 9(4) COMP.
022700 01  WS-PROFILE-ORDER-COUNT       PIC 9(5) COMP-3 VALUE 0.
022800 01  WS-PROFILE-TOTAL-AMOUNT      PIC S9(11)V99 COMP-3 VALUE 0.
022900 01  WS-PROFILE-LATEST-DATE       PIC X(19) VALUE LOW-VALUES.
023000 01  WS-PROFILE-MEMBER-ID         PIC X(24) VALUE SPACES.
023100 01  WS-PROFILE-EXTERN-ID         PIC X(24) VALUE SPACES.
023200 01  WS-PROFILE-WSIS-ID           PIC X(24) VALUE SPACES.
023300 01  WS-PROFILE-CUSTOMER-ID       PIC X(36) VALUE SPACES.
023400 01  WS-PROFILE-BEST-NAME         PIC X(80) VALUE SPACES.
023500 01  WS-PROFILE-BEST-ADDR         PIC X(200) VALUE SPACES.
023600 01  WS-PROFILE-BEST-PHONE        PIC X(15) VALUE SPACES.
023700 01  WS-PROFILE-BEST-EMAIL        PIC X(60) VALUE SPACES.
023800 01  WS-SEEN-ORDID-TBL.
023900     05  WS-SEEN-ORDID OCCURS 50 TIMES PIC 9(09) VALUE 0.
024000 01  WS-SEEN-ORDID-CT            PIC 9(2) COMP VALUE 0.
024100 01  WS-FREQ-PHONE-TBL.
024200     05  WS-FP-VAL OCCURS 10 TIMES PIC X(15) VALUE SPACES.
024300     05  WS-FP-CNT OCCURS 10 TIMES PIC 9(4) COMP VALUE 0.
024400 01  WS-FREQ-PHONE-CT            PIC 9(2) COMP VALUE 0.
024500 01  WS-FREQ-EMAIL-TBL.
024600     05  WS-FE-VAL OCCURS 10 TIMES PIC X(60) VALUE SPACES.
024700     05  WS-FE-CNT OCCURS 10 TIMES PIC 9(4) COMP VALUE 0.
024800 01  WS-FREQ-EMAIL-CT            PIC 9(2) COMP VALUE 0.
024900 01  WS-FREQ-NAME-TBL.
025000     05  WS-FN-VAL OCCURS 10 TIMES PIC X(80) VALUE SPACES.
025100     05  WS-FN-CNT OCCURS 10 TIMES PIC 9(4) COMP VALUE 0.
025200 01  WS-FREQ-NAME-CT             PIC 9(2) COMP VALUE 0.
025300 01  WS-FREQ-ADDR-TBL.
025400     05  WS-FA-VAL OCCURS 10 TIMES PIC X(200) VALUE SPACES.
025500     05  WS-FA-CNT OCCURS 10 TIMES PIC 9(4) COMP VALUE 0.
025600 01  WS-FREQ-ADDR-CT             PIC 9(2) COMP VALUE 0.
025700 01  WS-PROFILE-TAG-TBL.
025800     05  WS-PT-VAL OCCURS 10 TIMES PIC X(20) VALUE SPACES.
025900 01  WS-PROFILE-TAG-CT           PIC 9(2) COMP VALUE 0.
026000 01  WS-FREQ-K                   PIC 9(4) COMP.
026100 01  WS-BEST-IDX                 PIC 9(4) COMP.
026200 01  WS-BEST-NOISE-SW            PIC X.
026300 01  WS-CAND-NOISE-SW            PIC X.
026400 01  WS-UPPER-COPY               PIC X(200).
026500*-----------------------------------------------------------*
026600*    DETERMINISTIC CUSTOMER-ID HASH WORK AREA (NO UUID4 ON   *
026700*    THIS PLATFORM - SEE CRM-0512).                           *
026800*-----------------------------------------------------------*
026900 01  WS-HASH-BASIS                PIC X(600).
027000 01  WS-HASH-BASIS-TBL REDEFINES WS-HASH-BASIS.
027100     05  WS-HASH-BYTE OCCURS 600 TIMES PIC X.
027200 01  WS-HASH-PTR                  PIC 9(4) COMP.
027300 01  WS-HASH-NUM                  PIC S9(9) COMP VALUE 0.
027400 01  WS-HASH-SORT-TBL.
027500     05  WS-HASH-SORT-VAL OCCURS 50 TIMES PIC X(60) VALUE SPACES.
027600 01  WS-HASH-SORT-CT              PIC 9(4) COMP VALUE 0.
027700 01  WS-HASH-SORT-I               PIC 9(4) COMP.
027800 01  WS-HASH-SORT-J               PIC 9(4) COMP.
027900 01  WS-HASH-SORT-TEMP            PIC X(60).
028000 01  WS-HASH-ORDID-ED             PIC 9(09).
028100 01  WS-HASH-DIGIT-VAL            PIC 9(1).
028200 01  WS-HASH-DUMMY                PIC S9(9) COMP.
028300*
028400 PROCEDURE DIVISION.
028500 000-MAIN-LINE.
028600     DISPLAY 'RFMIDNT1 - CUSTOMER IDENTITY RESOLUTION STARTING'.
028700     PERFORM 900-OPEN-FILES.
028800     PERFORM 100-PROCESS-ORDERS THRU 100-EXIT
028900         UNTIL ORDER-EOF.
029000     PERFORM 500-BUILD-PROFILES THRU 500-EXIT
029100         VARYING WS-BP-CLUSTER FROM 1 BY 1
029200         UNTIL WS-BP-CLUSTER > WS-CLUSTER-CT.
029300     PERFORM 990-CLOSE-FILES.
029400     PERFORM 800-REPORT-TOTALS.
029500     GOBACK.
029600*
029700 100-PROCESS-ORDERS.
029800     READ COMBINED-ORDERS
029900         AT END
030000             MOVE 'Y' TO SW-ORDER-EOF
030100         NOT AT END
030200             PERFORM 150-HANDLE-ONE-ORDER THRU 150-EXIT
030300     END-READ.
030400 100-EXIT.
030500     EXIT.
030600*
030700 150-HANDLE-ONE-ORDER.
030800     ADD 1 TO CTR-ORDERS-READ.
030900     PERFORM 160-NORMALIZE-ORDER-FIELDS THRU 160-EXIT.
031000     PERFORM 200-FIND-MATCHING-CLUSTER THRU 200-EXIT.
031100     IF WS-MATCH-CLUSTER = 0
031200         ADD 1 TO WS-CLUSTER-CT
031300         MOVE WS-CLUSTER-CT TO WS-MATCH-CLUSTER
031400         ADD 1 TO CTR-CLUSTERS-FORMED
031500     END-IF.
031600     PERFORM 250-STORE-ORDER-IN-TABLE THRU 250-EXIT.
031700 150-EXIT.
031800     EXIT.
031900*
032000*-----------------------------------------------------------*
032100*    160 - BUILD THIS ORDER'S NORMALIZED PHONES, EMAILS,     *
032200*    NAME CANDIDATES AND FULL SHIP ADDRESS (RULES A1-A3).    *
032300*-----------------------------------------------------------*
032400 160-NORMALIZE-ORDER-FIELDS.
032500     MOVE ORD-ORDER-FROM       TO WS-CUR-ORDER-FROM.
032600     MOVE ORD-SHOPEE-USER-ID   TO WS-CUR-SHOPEE-USER-ID.
032700     MOVE ORD-WSIS-ID          TO WS-CUR-WSIS-ID.
032800     MOVE ORD-SOCIAL-ID        TO WS-CUR-SOCIAL-ID.
032900     MOVE SPACES               TO WS-CUR-PHONE-TBL.
033000     MOVE 0                    TO WS-CUR-PHONE-CT.
033100     MOVE ORD-PHONE            TO WS-NORM-IN
033200     PERFORM 700-NORMALIZE-PHONE THRU 700-EXIT
033300     PERFORM 170-ADD-CUR-PHONE THRU 170-EXIT.
033400     MOVE ORD-SHIP-PHONE       TO WS-NORM-IN
033500     PERFORM 700-NORMALIZE-PHONE THRU 700-EXIT
033600     PERFORM 170-ADD-CUR-PHONE THRU 170-EXIT.
033700     MOVE ORD-LINE-PHONE       TO WS-NORM-IN
033800     PERFORM 700-NORMALIZE-PHONE THRU 700-EXIT
033900     PERFORM 170-ADD-CUR-PHONE THRU 170-EXIT.
034000     MOVE SPACES               TO WS-CUR-EMAIL-TBL.
034100     MOVE 0                    TO WS-CUR-EMAIL-CT.
034200     MOVE ORD-EMAIL            TO WS-NORM-IN
034300     PERFORM 710-NORMALIZE-EMAIL THRU 710-EXIT
034400     PERFORM 175-ADD-CUR-EMAIL THRU 175-EXIT.
034500     MOVE ORD-SHIP-EMAIL       TO WS-NORM-IN
034600     PERFORM 710-NORMALIZE-EMAIL THRU 710-EXIT
034700     PERFORM 175-ADD-CUR-EMAIL THRU 175-EXIT.
034800     MOVE ORD-LINE-EMAIL       TO WS-NORM-IN
034900     PERFORM 710-NORMALIZE-EMAIL THRU 710-EXIT
035000     PERFORM 175-ADD-CUR-EMAIL THRU 175-EXIT.
035100     PERFORM 720-BUILD-NAME-CANDIDATES THRU 720-EXIT.
035200     PERFORM 730-BUILD-ADDRESS THRU 730-EXIT.
035300 160-EXIT.
035400     EXIT.
035500*
035600 170-ADD-CUR-PHONE.
035700     IF WS-NORM-OUT-PHONE NOT = SPACES
035800         AND WS-CUR-PHONE-CT < 3
035900         MOVE 'N' TO SW-CLUSTER-MATCH
036000         PERFORM 171-TEST-CUR-PHONE
036100             VARYING WS-FREQ-K FROM 1 BY 1
036200             UNTIL WS-FREQ-K > WS-CUR-PHONE-CT
036300         IF NOT CLUSTER-IS-MATCH
036400             ADD 1 TO WS-CUR-PHONE-CT
036500             MOVE WS-NORM-OUT-PHONE
036600                 TO WS-CUR-PHONE (WS-CUR-PHONE-CT)
036700         END-IF
036800     END-IF.
036900 170-EXIT.
037000     EXIT.
037100*
037200 171-TEST-CUR-PHONE.
037300     IF WS-CUR-PHONE (WS-FREQ-K) = WS-NORM-OUT-PHONE
037400         SET CLUSTER-IS-MATCH TO TRUE
037500     END-IF.
037600*
037700 175-ADD-CUR-EMAIL.
037800     IF WS-NORM-OUT-EMAIL NOT = SPACES
037900         AND WS-CUR-EMAIL-CT < 3
038000         MOVE 'N' TO SW-CLUSTER-MATCH
038100         PERFORM 176-TEST-CUR-EMAIL
038200             VARYING WS-FREQ-K FROM 1 BY 1
038300             UNTIL WS-FREQ-K > WS-CUR-EMAIL-CT
038400         IF NOT CLUSTER-IS-MATCH
038500             ADD 1 TO WS-CUR-EMAIL-CT
038600             MOVE WS-NORM-OUT-EMAIL
038700                 TO WS-CUR-EMAIL (WS-CUR-EMAIL-CT)
038800         END-IF
038900     END-IF.
039000 175-EXIT.
039100     EXIT.
039200*
039300 176-TEST-CUR-EMAIL.
039400     IF WS-CUR-EMAIL (WS-FREQ-K) = WS-NORM-OUT-EMAIL
039500         SET CLUSTER-IS-MATCH TO TRUE
039600     END-IF.
039700*
039800*-----------------------------------------------------------*
039900*    200 - SCAN THE CLUSTERS IN THE ORDER THEY WERE CREATED  *
040000*    AND JOIN THE FIRST ONE THAT HAS ANY MEMBER ORDER        *
040100*    MATCHING THE CURRENT ORDER (RULE A4).                   *
040200*-----------------------------------------------------------*
040300 200-FIND-MATCHING-CLUSTER.
040400     MOVE 0 TO WS-MATCH-CLUSTER.
040500     PERFORM 210-TEST-AGAINST-CLUSTER
040600         VARYING WS-TEST-CLUSTER FROM 1 BY 1
040700         UNTIL WS-TEST-CLUSTER > WS-CLUSTER-CT
040800            OR WS-MATCH-CLUSTER NOT = 0.
040900 200-EXIT.
041000     EXIT.
041100*
041200 210-TEST-AGAINST-CLUSTER.
041300     MOVE 'N' TO SW-CLUSTER-MATCH.
041400     PERFORM 220-TEST-AGAINST-ORDER
041500         VARYING WS-TEST-ORDER FROM 1 BY 1
041600         UNTIL WS-TEST-ORDER > WS-ORDER-CT
041700            OR CLUSTER-IS-MATCH.
041800     IF CLUSTER-IS-MATCH
041900         MOVE WS-TEST-CLUSTER TO WS-MATCH-CLUSTER
042000     END-IF.
042100*
042200 220-TEST-AGAINST-ORDER.
042300     IF PO-CLUSTER-NO (WS-TEST-ORDER) = WS-TEST-CLUSTER
042400         PERFORM 230-PAIR-MATCH-TEST THRU 230-EXIT
042500         IF PAIR-IS-MATCH
042600             SET CLUSTER-IS-MATCH TO TRUE
042700         END-IF
042800     END-IF.
042900*
043000*-----------------------------------------------------------*
043100*    230 - PAIR-WISE MATCH TEST BETWEEN THE ORDER ALREADY ON *
043200*    FILE AT WS-TEST-ORDER AND THE CURRENT INCOMING ORDER.   *
043300*    TIER 1 (SHOPEE-SHOPEE) IS EXCLUSIVE - WHEN BOTH ORDERS  *
043400*    ARE FROM SHOPEE NO OTHER TIER IS CONSULTED (CRM-0229).  *
043500*-----------------------------------------------------------*
043600 230-PAIR-MATCH-TEST.
043700     MOVE 'N' TO SW-PAIR-MATCH.
043800     IF PO-ORDER-FROM (WS-TEST-ORDER) = 16
043900         AND WS-CUR-ORDER-FROM = 16
044000         IF PO-SHOPEE-USER-ID (WS-TEST-ORDER) NOT = SPACES
044100             AND WS-CUR-SHOPEE-USER-ID NOT = SPACES
044200             AND PO-SHOPEE-USER-ID (WS-TEST-ORDER)
044300                 = WS-CUR-SHOPEE-USER-ID
044400             SET PAIR-IS-MATCH TO TRUE
044500         END-IF
044600     ELSE
044700         PERFORM 231-TEST-PHONE-SHARED THRU 231-EXIT
044800         IF NOT PAIR-IS-MATCH
044900             IF PO-WSIS-ID (WS-TEST-ORDER) NOT = SPACES
045000                 AND WS-CUR-WSIS-ID NOT = SPACES
045100                 AND PO-WSIS-ID (WS-TEST-ORDER) = WS-CUR-WSIS-ID
045200                 SET PAIR-IS-MATCH TO TRUE
045300             END-IF
045400         END-IF
045500         IF NOT PAIR-IS-MATCH
045600             IF PO-SOCIAL-ID (WS-TEST-ORDER) NOT = SPACES
045700                 AND WS-CUR-SOCIAL-ID NOT = SPACES
045800                 AND PO-SOCIAL-ID (WS-TEST-ORDER)
045900                     = WS-CUR-SOCIAL-ID
046000                 SET PAIR-IS-MATCH TO TRUE
046100             END-IF
046200         END-IF
046300         IF NOT PAIR-IS-MATCH
046400             PERFORM 232-TEST-ADDRESS-SIMILAR THRU 232-EXIT
046500         END-IF
046600         IF NOT PAIR-IS-MATCH
046700             PERFORM 233-TEST-NAME-SIMILAR THRU 233-EXIT
046800         END-IF
046900     END-IF.
047000 230-EXIT.
047100     EXIT.
047200*
047300 231-TEST-PHONE-SHARED.
047400     IF PO-PHONE (WS-TEST-ORDER 1) NOT = SPACES
047500       IF PO-PHONE (WS-TEST-ORDER 1) = WS-CUR-PHONE (1)
047600          OR PO-PHONE (WS-TEST-ORDER 1) = WS-CUR-PHONE (2)
047700          OR PO-PHONE (WS-TEST-ORDER 1) = WS-CUR-PHONE (3)
047800          SET PAIR-IS-MATCH TO TRUE
047900       END-IF
048000     END-IF.
048100     IF NOT PAIR-IS-MATCH
048200       AND PO-PHONE (WS-TEST-ORDER 2) NOT = SPACES
048300       IF PO-PHONE (WS-TEST-ORDER 2) = WS-CUR-PHONE (1)
048400          OR PO-PHONE (WS-TEST-ORDER 2) = WS-CUR-PHONE (2)
048500          OR PO-PHONE (WS-TEST-ORDER 2) = WS-CUR-PHONE (3)
048600          SET PAIR-IS-MATCH TO TRUE
048700       END-IF
048800     END-IF.
048900     IF NOT PAIR-IS-MATCH
049000       AND PO-PHONE (WS-TEST-ORDER 3) NOT = SPACES
049100       IF PO-PHONE (WS-TEST-ORDER 3) = WS-CUR-PHONE (1)
049200          OR PO-PHONE (WS-TEST-ORDER 3) = WS-CUR-PHONE (2)
049300          OR PO-PHONE (WS-TEST-ORDER 3) = WS-CUR-PHONE (3)
049400          SET PAIR-IS-MATCH TO TRUE
049500       END-IF
049600     END-IF.
049700 231-EXIT.
049800     EXIT.
049900*
050000 232-TEST-ADDRESS-SIMILAR.
050100     IF PO-ADDRESS (WS-TEST-ORDER) NOT = SPACES
050200         AND WS-CUR-ADDRESS NOT = SPACES
050300         MOVE PO-ADDRESS (WS-TEST-ORDER) TO WS-SIM-STR-A
050400         MOVE WS-CUR-ADDRESS             TO WS-SIM-STR-B
050500         PERFORM 610-UPPERCASE-SIM-STRINGS THRU 610-EXIT
050600         PERFORM 600-COMPUTE-SIMILARITY THRU 600-EXIT
050700         IF WS-SIM-RESULT NOT < .85
050800             SET PAIR-IS-MATCH TO TRUE
050900         END-IF
051000     END-IF.
051100 232-EXIT.
051200     EXIT.
051300*
051400 233-TEST-NAME-SIMILAR.
051500     PERFORM 234-OUTER-NAME-LOOP
051600         VARYING WS-NM-K FROM 1 BY 1
051700         UNTIL WS-NM-K > 5 OR PAIR-IS-MATCH.
051800 233-EXIT.
051900     EXIT.
052000*
052100 234-OUTER-NAME-LOOP.
052200     PERFORM 235-INNER-NAME-LOOP
052300         VARYING WS-NM-M FROM 1 BY 1
052400         UNTIL WS-NM-M > 5 OR PAIR-IS-MATCH.
052500*
052600 235-INNER-NAME-LOOP.
052700     IF PO-NAME (WS-TEST-ORDER WS-NM-K) NOT = SPACES
052800         AND WS-CUR-NAME (WS-NM-M) NOT = SPACES
052900         MOVE SPACES TO WS-SIM-STR-A
053000         MOVE PO-NAME (WS-TEST-ORDER WS-NM-K)
053100             TO WS-HON-TARGET
053200         PERFORM 650-CLEAN-NAME-FOR-SIM THRU 650-EXIT
053300         MOVE WS-HON-TARGET TO WS-SIM-STR-A
053400         MOVE SPACES TO WS-SIM-STR-B
053500         MOVE WS-CUR-NAME (WS-NM-M) TO WS-HON-TARGET
053600         PERFORM 650-CLEAN-NAME-FOR-SIM THRU 650-EXIT
053700         MOVE WS-HON-TARGET TO WS-SIM-STR-B
053800         PERFORM 600-COMPUTE-SIMILARITY THRU 600-EXIT
053900         IF WS-SIM-RESULT NOT < .85
054000             SET PAIR-IS-MATCH TO TRUE
054100         END-IF
054200     END-IF.
054300*
054400*-----------------------------------------------------------*
054500*    650 - UPPERCASE A NAME AND STRIP A LEADING HONORIFIC    *
054600*    BEFORE IT GOES INTO THE SIMILARITY TEST (RULE A4.6).    *
054700*-----------------------------------------------------------*
054800 650-CLEAN-NAME-FOR-SIM.
054900     INSPECT WS-HON-TARGET
055000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
055100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
055200     IF WS-HON-TARGET (1:5) = 'MISS '
055300         MOVE WS-HON-TARGET (6:195) TO WS-HON-TARGET
055400     ELSE IF WS-HON-TARGET (1:5) = 'PROF '
055500         MOVE WS-HON-TARGET (6:195) TO WS-HON-TARGET
055600     ELSE IF WS-HON-TARGET (1:4) = 'MRS '
055700         MOVE WS-HON-TARGET (5:196) TO WS-HON-TARGET
055800     ELSE IF WS-HON-TARGET (1:3) = 'MR '
055900         MOVE WS-HON-TARGET (4:197) TO WS-HON-TARGET
056000     ELSE IF WS-HON-TARGET (1:3) = 'MS '
056100         MOVE WS-HON-TARGET (4:197) TO WS-HON-TARGET
056200     ELSE IF WS-HON-TARGET (1:3) = 'DR '
056300         MOVE WS-HON-TARGET (4:197) TO WS-HON-TARGET
056400     ELSE IF WS-HON-TARGET (1:18) = WS-THAI-NANGSAO
056500         MOVE WS-HON-TARGET (19:182) TO WS-HON-TARGET
056600     ELSE IF WS-HON-TARGET (1:9) = WS-THAI-NANG
056700         MOVE WS-HON-TARGET (10:191) TO WS-HON-TARGET
056800     ELSE IF WS-HON-TARGET (1:9) = WS-THAI-NAI
056900         MOVE WS-HON-TARGET (10:191) TO WS-HON-TARGET
057000     ELSE IF WS-HON-TARGET (1:9) = WS-THAI-KHUN
057100         MOVE WS-HON-TARGET (10:191) TO WS-HON-TARGET
057200     ELSE IF WS-HON-TARGET (1:5) = WS-THAI-DR
057300         MOVE WS-HON-TARGET (6:195) TO WS-HON-TARGET
057400     END-IF.
057500 650-EXIT.
057600     EXIT.
057700*
057800*-----------------------------------------------------------*
057900*    600 - LCS-BASED SIMILARITY OF WS-SIM-STR-A/B.           *
058000*    SIMILARITY = 2*M / (LEN-A + LEN-B), M = LCS LENGTH.     *
058100*    A BLANK STRING ON EITHER SIDE NEVER MATCHES.            *
058200*-----------------------------------------------------------*
058300 600-COMPUTE-SIMILARITY.
058400     MOVE 0 TO WS-SIM-RESULT.
058500     MOVE 200 TO WS-SIM-I.
058600     PERFORM 601-BACK-OVER-A UNTIL WS-SIM-I = 0
058700         OR WS-SIM-A-BYTE (WS-SIM-I) NOT = SPACE.
058800     MOVE WS-SIM-I TO WS-SIM-LEN-A.
058900     MOVE 200 TO WS-SIM-I.
059000     PERFORM 602-BACK-OVER-B UNTIL WS-SIM-I = 0
059100         OR WS-SIM-B-BYTE (WS-SIM-I) NOT = SPACE.
059200     MOVE WS-SIM-I TO WS-SIM-LEN-B.
059300     IF WS-SIM-LEN-A = 0 OR WS-SIM-LEN-B = 0
059400         GO TO 600-EXIT
059500     END-IF.
059600     PERFORM 603-INIT-PREV-ROW
059700         VARYING WS-SIM-J FROM 1 BY 1 UNTIL WS-SIM-J > 201.
059800     PERFORM 604-LCS-OUTER-ROW
059900         VARYING WS-SIM-I FROM 1 BY 1 UNTIL WS-SIM-I > WS-SIM-LEN-A.
060000     MOVE WS-SIM-PREV (WS-SIM-LEN-B + 1) TO WS-SIM-LCS-LEN.
060100     COMPUTE WS-SIM-RESULT ROUNDED =
060200         (2 * WS-SIM-LCS-LEN) / (WS-SIM-LEN-A + WS-SIM-LEN-B).
060300 600-EXIT.
060400     EXIT.
060500*
060600 601-BACK-OVER-A.
060700     SUBTRACT 1 FROM WS-SIM-I.
060800*
060900 602-BACK-OVER-B.
061000     SUBTRACT 1 FROM WS-SIM-I.
061100*
061200 603-INIT-PREV-ROW.
061300     MOVE 0 TO WS-SIM-PREV (WS-SIM-J).
061400*
061500 604-LCS-OUTER-ROW.
061600     MOVE 0 TO WS-SIM-CURR (1).
061700     PERFORM 605-LCS-INNER-CELL
061800         VARYING WS-SIM-J FROM 1 BY 1 UNTIL WS-SIM-J > WS-SIM-LEN-B.
061900     PERFORM 606-COPY-CURR-TO-PREV
062000         VARYING WS-SIM-J FROM 1 BY 1 UNTIL WS-SIM-J > WS-SIM-LEN-B + 1.
062100*
062200 605-LCS-INNER-CELL.
062300     IF WS-SIM-A-BYTE (WS-SIM-I) = WS-SIM-B-BYTE (WS-SIM-J)
062400         COMPUTE WS-SIM-CURR (WS-SIM-J + 1) =
062500             WS-SIM-PREV (WS-SIM-J) + 1
062600     ELSE
062700         IF WS-SIM-PREV (WS-SIM-J + 1) > WS-SIM-CURR (WS-SIM-J)
062800             MOVE WS-SIM-PREV (WS-SIM-J + 1)
062900                 TO WS-SIM-CURR (WS-SIM-J + 1)
063000         ELSE
063100             MOVE WS-SIM-CURR (WS-SIM-J)
063200                 TO WS-SIM-CURR (WS-SIM-J + 1)
063300         END-IF
063400     END-IF.
063500*
063600 606-COPY-CURR-TO-PREV.
063700     MOVE WS-SIM-CURR (WS-SIM-J) TO WS-SIM-PREV (WS-SIM-J).
063800*
063900 610-UPPERCASE-SIM-STRINGS.
064000     INSPECT WS-SIM-STR-A
064100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
064200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
064300     INSPECT WS-SIM-STR-B
064400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
064500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
064600 610-EXIT.
064700     EXIT.
064800*
064900*-----------------------------------------------------------*
065000*    250 - APPEND THE CURRENT ORDER TO THE IN-MEMORY ORDER   *
065100*    TABLE, TAGGED WITH THE CLUSTER IT JOINED.               *
065200*-----------------------------------------------------------*
065300 250-STORE-ORDER-IN-TABLE.
065400     IF WS-ORDER-CT < 3000
065500         ADD 1 TO WS-ORDER-CT
065600         MOVE WS-MATCH-CLUSTER       TO PO-CLUSTER-NO (WS-ORDER-CT)
065700         MOVE ORD-ORDER-ID           TO PO-ORDER-ID   (WS-ORDER-CT)
065800         MOVE ORD-ORDER-FROM         TO PO-ORDER-FROM (WS-ORDER-CT)
065900         MOVE ORD-MEMBER-ID          TO PO-MEMBER-ID  (WS-ORDER-CT)
066000         MOVE ORD-EXTERN-MEMBER-ID
066100             TO PO-EXTERN-MEMBER-ID (WS-ORDER-CT)
066200         MOVE ORD-SHOPEE-USER-ID
066300             TO PO-SHOPEE-USER-ID (WS-ORDER-CT)
066400         MOVE ORD-WSIS-ID            TO PO-WSIS-ID    (WS-ORDER-CT)
066500         MOVE ORD-SOCIAL-ID          TO PO-SOCIAL-ID  (WS-ORDER-CT)
066600         MOVE WS-CUR-ADDRESS         TO PO-ADDRESS    (WS-ORDER-CT)
066700         MOVE ORD-CREATED-DATE       TO PO-CREATED-DATE (WS-ORDER-CT)
066800         MOVE ORD-GRAND-TOTAL        TO PO-GRAND-TOTAL (WS-ORDER-CT)
066900         MOVE ORD-TAGS               TO PO-TAGS       (WS-ORDER-CT)
067000         MOVE WS-CUR-PHONE-TBL       TO PO-PHONE-TBL  (WS-ORDER-CT)
067100         MOVE WS-CUR-EMAIL-TBL       TO PO-EMAIL-TBL  (WS-ORDER-CT)
067200         MOVE WS-CUR-NAME-TBL        TO PO-NAME-TBL   (WS-ORDER-CT)
067300     ELSE
067400         DISPLAY 'RFMIDNT1 - WARNING - ORDER TABLE FULL, '
067500                 'ORDER-ID ' ORD-ORDER-ID ' DROPPED'
067600     END-IF.
067700 250-EXIT.
067800     EXIT.
067900*
068000*-----------------------------------------------------------*
068100*    700 - PHONE NORMALIZATION (RULE A1).  A MASKED PHONE    *
068200*    (CONTAINS AN ASTERISK) IS UNUSABLE.  OTHERWISE STRIP     *
068300*    EVERYTHING BUT DIGITS, THEN PEEL A LEADING 00, THEN A    *
068400*    LEADING 66, THEN A LEADING 0, AND PREFIX WITH +66.       *
068500*-----------------------------------------------------------*
068600 700-NORMALIZE-PHONE.
068700     MOVE SPACES TO WS-NORM-OUT-PHONE.
068800     MOVE ZERO   TO WS-NORM-STAR-CT.
068900     INSPECT WS-NORM-IN TALLYING WS-NORM-STAR-CT
069000         FOR ALL '*'.
069100     IF WS-NORM-STAR-CT = 0
069200         AND WS-NORM-IN NOT = SPACES
069300         MOVE SPACES TO WS-NORM-DIGITS
069400         MOVE ZERO   TO WS-NORM-DLEN
069500         PERFORM 701-KEEP-DIGIT
069600             VARYING WS-NORM-K FROM 1 BY 1 UNTIL WS-NORM-K > 60
069700         IF WS-NORM-DLEN > 1
069800             AND WS-NORM-DIGITS (1:2) = '00'
069900             MOVE WS-NORM-DIGITS (3:18) TO WS-NORM-DIGITS
070000             SUBTRACT 2 FROM WS-NORM-DLEN
070100         END-IF
070200         IF WS-NORM-DLEN > 1
070300             AND WS-NORM-DIGITS (1:2) = '66'
070400             MOVE WS-NORM-DIGITS (3:18) TO WS-NORM-DIGITS
070500             SUBTRACT 2 FROM WS-NORM-DLEN
070600         END-IF
070700         IF WS-NORM-DLEN > 0
070800             AND WS-NORM-DIGITS (1:1) = '0'
070900             MOVE WS-NORM-DIGITS (2:19) TO WS-NORM-DIGITS
071000             SUBTRACT 1 FROM WS-NORM-DLEN
071100         END-IF
071200         IF WS-NORM-DLEN > 0
071300             STRING '+66' DELIMITED BY SIZE
071400                    WS-NORM-DIGITS (1:WS-NORM-DLEN)
071500                        DELIMITED BY SIZE
071600                    INTO WS-NORM-OUT-PHONE
071700         END-IF
071800     END-IF.
071900 700-EXIT.
072000     EXIT.
072100*
072200 701-KEEP-DIGIT.
072300     IF WS-NORM-IN-BYTE (WS-NORM-K) >= '0'
072400         AND WS-NORM-IN-BYTE (WS-NORM-K) <= '9'
072500         ADD 1 TO WS-NORM-DLEN
072600         MOVE WS-NORM-IN-BYTE (WS-NORM-K)
072700             TO WS-NORM-DIGITS (WS-NORM-DLEN:1)
072800     END-IF.
072900*
073000*-----------------------------------------------------------*
073100*    710 - EMAIL NORMALIZATION (RULE A2).  LOWERCASE AND      *
073200*    TRIM; THE PLACEHOLDER NO@EMAIL.COM IS TREATED AS BLANK.  *
073300*-----------------------------------------------------------*
073400 710-NORMALIZE-EMAIL.
073500     MOVE WS-NORM-IN TO WS-NORM-OUT-EMAIL.
073600     INSPECT WS-NORM-OUT-EMAIL
073700         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
073800                 TO 'abcdefghijklmnopqrstuvwxyz'.
073900     IF WS-NORM-OUT-EMAIL (1:12) = 'no@email.com'
074000         AND WS-NORM-OUT-EMAIL (13:48) = SPACES
074100         MOVE SPACES TO WS-NORM-OUT-EMAIL
074200     END-IF.
074300 710-EXIT.
074400     EXIT.
074500*
074600*-----------------------------------------------------------*
074700*    720 - NAME CANDIDATES (RULE A3).  FIVE POSSIBLE NAMES    *
074800*    PER ORDER, IN A FIXED ORDER, EACH A SINGLE-SPACE JOIN OF *
074900*    TWO FIELDS (OR A LONE FIELD FOR THE CHANNEL USER-NAMES). *
075000*    A CANDIDATE CONTAINING AN ASTERISK OR HYPHEN (A MASKED   *
075100*    PLACEHOLDER) IS DROPPED.  DUPLICATES ARE DROPPED,        *
075200*    ORDER KEPT.                                              *
075300*-----------------------------------------------------------*
075400 720-BUILD-NAME-CANDIDATES.
075500     MOVE SPACES TO WS-CUR-NAME-TBL.
075600     MOVE 0      TO WS-CUR-NAME-CT.
075700     MOVE SPACES TO WS-HON-TARGET.
075800     STRING ORD-FIRSTNAME DELIMITED BY '  '
075900            ' '            DELIMITED BY SIZE
076000            ORD-LASTNAME  DELIMITED BY '  '
076100            INTO WS-HON-TARGET.
076200     PERFORM 721-ADD-NAME-CAND THRU 721-EXIT.
076300     MOVE SPACES TO WS-HON-TARGET.
076400     STRING ORD-SHIP-FIRSTNAME DELIMITED BY '  '
076500            ' '                 DELIMITED BY SIZE
076600            ORD-SHIP-LASTNAME  DELIMITED BY '  '
076700            INTO WS-HON-TARGET.
076800     PERFORM 721-ADD-NAME-CAND THRU 721-EXIT.
076900     MOVE SPACES TO WS-HON-TARGET.
077000     STRING ORD-LAZADA-FIRST-NAME DELIMITED BY '  '
077100            ' '                    DELIMITED BY SIZE
077200            ORD-LAZADA-LAST-NAME  DELIMITED BY '  '
077300            INTO WS-HON-TARGET.
077400     PERFORM 721-ADD-NAME-CAND THRU 721-EXIT.
077500     MOVE ORD-LINE-USER-NAME   TO WS-HON-TARGET.
077600     PERFORM 721-ADD-NAME-CAND THRU 721-EXIT.
077700     MOVE ORD-SHOPEE-USER-NAME TO WS-HON-TARGET.
077800     PERFORM 721-ADD-NAME-CAND THRU 721-EXIT.
077900 720-EXIT.
078000     EXIT.
078100*
078200*    721 - TRIM THE CANDIDATE ALREADY BUILT IN WS-HON-TARGET,  *
078300*    DROP IT IF BLANK/MASKED, ELSE APPEND IT IF NOT ALREADY    *
078400*    PRESENT IN WS-CUR-NAME-TBL.                                *
078500 721-ADD-NAME-CAND.
078600     MOVE 200 TO WS-SIM-I.
078700     PERFORM 601-BACK-OVER-A UNTIL WS-SIM-I = 0
078800         OR WS-HON-TARGET (WS-SIM-I:1) NOT = SPACE.
078900     IF WS-SIM-I > 0
079000         MOVE 'N' TO SW-PAIR-MATCH
079100         INSPECT WS-HON-TARGET (1:WS-SIM-I)
079200             TALLYING WS-NORM-STAR-CT FOR ALL '*'
079300         IF WS-NORM-STAR-CT = 0
079400             INSPECT WS-HON-TARGET (1:WS-SIM-I)
079500                 TALLYING WS-NORM-STAR-CT FOR ALL '-'
079600         ELSE
079700             MOVE 1 TO WS-NORM-STAR-CT
079800         END-IF
079900         IF WS-NORM-STAR-CT = 0
080000             AND WS-CUR-NAME-CT < 5
080100             PERFORM 722-TEST-DUP-NAME
080200                 VARYING WS-NM-K FROM 1 BY 1
080300                 UNTIL WS-NM-K > WS-CUR-NAME-CT
080400             IF NOT PAIR-IS-MATCH
080500                 ADD 1 TO WS-CUR-NAME-CT
080600                 MOVE WS-HON-TARGET    TO WS-TRNC-NAME-IN
080700                 CALL 'RFMTRNC1' USING WS-TRNC-PARMS
080800                 MOVE WS-TRNC-NAME-OUT
080900                     TO WS-CUR-NAME (WS-CUR-NAME-CT)
081000             END-IF
081100         END-IF
081200     END-IF.
081300 721-EXIT.
081400     EXIT.
081500*
081600 722-TEST-DUP-NAME.
081700     IF WS-CUR-NAME (WS-NM-K) = WS-HON-TARGET
081800         SET PAIR-IS-MATCH TO TRUE
081900     END-IF.
082000*
082100*-----------------------------------------------------------*
082200*    730 - FULL SHIP ADDRESS - THE NON-BLANK SHIPPING PARTS   *
082300*    (LINE1, LINE2, SUBDISTRICT, DISTRICT, PROVINCE, ZIPCODE) *
082400*    JOINED WITH A COMMA-SPACE (RULE A4.5).                   *
082500*-----------------------------------------------------------*
082600 730-BUILD-ADDRESS.
082700     MOVE SPACES TO WS-CUR-ADDRESS.
082800     IF ORD-SHIP-ADDR-1 NOT = SPACES
082900         MOVE ORD-SHIP-ADDR-1 TO WS-ADDR-PART
083000         PERFORM 731-APPEND-ADDR-PART
083100     END-IF.
083200     IF ORD-SHIP-ADDR-2 NOT = SPACES
083300         MOVE ORD-SHIP-ADDR-2 TO WS-ADDR-PART
083400         PERFORM 731-APPEND-ADDR-PART
083500     END-IF.
083600     IF ORD-SHIP-SUBDISTRICT NOT = SPACES
083700         MOVE ORD-SHIP-SUBDISTRICT TO WS-ADDR-PART
083800         PERFORM 731-APPEND-ADDR-PART
083900     END-IF.
084000     IF ORD-SHIP-DISTRICT NOT = SPACES
084100         MOVE ORD-SHIP-DISTRICT TO WS-ADDR-PART
084200         PERFORM 731-APPEND-ADDR-PART
084300     END-IF.
084400     IF ORD-SHIP-PROVINCE NOT = SPACES
084500         MOVE ORD-SHIP-PROVINCE TO WS-ADDR-PART
084600         PERFORM 731-APPEND-ADDR-PART
084700     END-IF.
084800     IF ORD-SHIP-ZIPCODE NOT = SPACES
084900         MOVE ORD-SHIP-ZIPCODE TO WS-ADDR-PART
085000         PERFORM 731-APPEND-ADDR-PART
085100     END-IF.
085200 730-EXIT.
085300     EXIT.
085400*
085500*    731 - APPEND WS-ADDR-PART (TRIMMED) TO THE ADDRESS BEING  *
085600*    BUILT, PRECEDED BY ", " WHEN THE ADDRESS IS NOT EMPTY.    *
085700 731-APPEND-ADDR-PART.
085800     MOVE 60 TO WS-ADDR-END.
085900     PERFORM 732-BACK-OVER-PART UNTIL WS-ADDR-END = 0
086000         OR WS-ADDR-PART (WS-ADDR-END:1) NOT = SPACE.
086100     MOVE 200 TO WS-SIM-I.
086200     PERFORM 601-BACK-OVER-A UNTIL WS-SIM-I = 0
086300         OR WS-CUR-ADDRESS (WS-SIM-I:1) NOT = SPACE.
086400     IF WS-ADDR-END > 0
086500         IF WS-SIM-I = 0
086600             MOVE WS-ADDR-PART (1:WS-ADDR-END) TO WS-CUR-ADDRESS
086700         ELSE
086800             STRING WS-CUR-ADDRESS (1:WS-SIM-I) DELIMITED BY SIZE
086900                    ', '                          DELIMITED BY SIZE
087000                    WS-ADDR-PART (1:WS-ADDR-END)   DELIMITED BY SIZE
087100                    INTO WS-CUR-ADDRESS
087200         END-IF
087300     END-IF.
087400*
087500 732-BACK-OVER-PART.
087600     SUBTRACT 1 FROM WS-ADDR-END.
087700*
087800*-----------------------------------------------------------*
087900*    500 - ONE CUSTOMER-PROFILE PER CLUSTER.  DRIVEN FROM     *
088000*    000-MAIN-LINE, ONCE PER CLUSTER NUMBER.                  *
088100*-----------------------------------------------------------*
088200 500-BUILD-PROFILES.
088300     PERFORM 510-BUILD-ONE-PROFILE THRU 510-EXIT.
088400 500-EXIT.
088500     EXIT.
088600*
088700 510-BUILD-ONE-PROFILE.
088800     PERFORM 511-RESET-PROFILE-WORK THRU 511-EXIT.
088900     PERFORM 520-SCAN-CLUSTER-ORDERS
089000         VARYING WS-SC-ORDER FROM 1 BY 1
089100         UNTIL WS-SC-ORDER > WS-ORDER-CT.
089200     IF WS-PROFILE-ORDER-COUNT > 0
089300         PERFORM 540-PICK-BEST-NAME    THRU 540-EXIT
089400         PERFORM 550-PICK-BEST-ADDRESS THRU 550-EXIT
089500         PERFORM 560-PICK-BEST-PHONE   THRU 560-EXIT
089600         PERFORM 570-PICK-BEST-EMAIL   THRU 570-EXIT
089700         PERFORM 580-DERIVE-CUSTOMER-ID THRU 580-EXIT
089800         PERFORM 590-WRITE-PROFILE     THRU 590-EXIT
089900     END-IF.
090000 510-EXIT.
090100     EXIT.
090200*
090300 511-RESET-PROFILE-WORK.
090400     MOVE 0      TO WS-PROFILE-ORDER-COUNT.
090500     MOVE 0      TO WS-PROFILE-TOTAL-AMOUNT.
090600     MOVE LOW-VALUES TO WS-PROFILE-LATEST-DATE.
090700     MOVE SPACES TO WS-PROFILE-MEMBER-ID.
090800     MOVE SPACES TO WS-PROFILE-EXTERN-ID.
090900     MOVE SPACES TO WS-PROFILE-WSIS-ID.
091000     MOVE SPACES TO WS-PROFILE-CUSTOMER-ID.
091100     MOVE 0      TO WS-SEEN-ORDID-CT.
091200     MOVE 0      TO WS-FREQ-PHONE-CT.
091300     MOVE 0      TO WS-FREQ-EMAIL-CT.
091400     MOVE 0      TO WS-FREQ-NAME-CT.
091500     MOVE 0      TO WS-FREQ-ADDR-CT.
091600     MOVE 0      TO WS-PROFILE-TAG-CT.
091700     MOVE SPACES TO WS-FREQ-PHONE-TBL.
091800     MOVE SPACES TO WS-FREQ-EMAIL-TBL.
091900     MOVE SPACES TO WS-FREQ-NAME-TBL.
092000     MOVE SPACES TO WS-FREQ-ADDR-TBL.
092100     MOVE SPACES TO WS-PROFILE-TAG-TBL.
092200 511-EXIT.
092300     EXIT.
092400*
092500*-----------------------------------------------------------*
092600*    520 - CONSIDER ONE ROW OF THE ORDER TABLE.  ONLY ROWS    *
092700*    TAGGED WITH THE CLUSTER CURRENTLY BEING PROFILED ARE     *
092800*    ACCUMULATED.                                             *
092900*-----------------------------------------------------------*
093000 520-SCAN-CLUSTER-ORDERS.
093100     IF PO-CLUSTER-NO (WS-SC-ORDER) = WS-BP-CLUSTER
093200         PERFORM 530-ACCUMULATE-ORDER THRU 530-EXIT
093300     END-IF.
093400*
093500*-----------------------------------------------------------*
093600*    530 - FOLD ONE MEMBER ORDER INTO THE PROFILE BEING       *
093700*    BUILT.  A REPEATED ORDER-ID (RULE A8) IS DROPPED.        *
093800*-----------------------------------------------------------*
093900 530-ACCUMULATE-ORDER.
094000     MOVE 'N' TO SW-PAIR-MATCH.
094100     PERFORM 531-TEST-SEEN-ORDID
094200         VARYING WS-FREQ-K FROM 1 BY 1
094300         UNTIL WS-FREQ-K > WS-SEEN-ORDID-CT.
094400     IF PAIR-IS-MATCH
094500         ADD 1 TO CTR-DUP-ORDERS-DROPPED
094600         DISPLAY 'RFMIDNT1 - WARNING - DUPLICATE ORDER-ID '
094700                 PO-ORDER-ID (WS-SC-ORDER) ' DROPPED'
094800     ELSE
094900         IF WS-SEEN-ORDID-CT < 50
095000             ADD 1 TO WS-SEEN-ORDID-CT
095100             MOVE PO-ORDER-ID (WS-SC-ORDER)
095200                 TO WS-SEEN-ORDID (WS-SEEN-ORDID-CT)
095300         END-IF
095400         ADD 1 TO WS-PROFILE-ORDER-COUNT
095500         ADD PO-GRAND-TOTAL (WS-SC-ORDER)
095600             TO WS-PROFILE-TOTAL-AMOUNT
095700         IF PO-CREATED-DATE (WS-SC-ORDER) > WS-PROFILE-LATEST-DATE
095800             MOVE PO-CREATED-DATE (WS-SC-ORDER)
095900                 TO WS-PROFILE-LATEST-DATE
096000         END-IF
096100         IF WS-PROFILE-MEMBER-ID = SPACES
096200             MOVE PO-MEMBER-ID (WS-SC-ORDER) TO WS-PROFILE-MEMBER-ID
096300         END-IF
096400         IF WS-PROFILE-EXTERN-ID = SPACES
096500             MOVE PO-EXTERN-MEMBER-ID (WS-SC-ORDER)
096600                 TO WS-PROFILE-EXTERN-ID
096700         END-IF
096800         IF WS-PROFILE-WSIS-ID = SPACES
096900             MOVE PO-WSIS-ID (WS-SC-ORDER) TO WS-PROFILE-WSIS-ID
097000         END-IF
097100         PERFORM 532-FOLD-PHONES  THRU 532-EXIT
097200         PERFORM 533-FOLD-EMAILS  THRU 533-EXIT
097300         PERFORM 534-FOLD-NAMES   THRU 534-EXIT
097400         IF PO-ADDRESS (WS-SC-ORDER) NOT = SPACES
097500             PERFORM 538-BUMP-ADDR-FREQ THRU 538-EXIT
097600         END-IF
097700         IF PO-TAGS (WS-SC-ORDER) NOT = SPACES
097800             PERFORM 535-TOKENIZE-TAGS THRU 535-EXIT
097900         END-IF
098000     END-IF.
098100 530-EXIT.
098200     EXIT.
098300*
098400 531-TEST-SEEN-ORDID.
098500     IF WS-SEEN-ORDID (WS-FREQ-K) = PO-ORDER-ID (WS-SC-ORDER)
098600         SET PAIR-IS-MATCH TO TRUE
098700     END-IF.
098800*
098900*    532 - BUMP THE FREQUENCY COUNT OF EACH NON-BLANK PHONE     *
099000*    ON THIS ORDER.                                             *
099100 532-FOLD-PHONES.
099200     IF PO-PHONE (WS-SC-ORDER 1) NOT = SPACES
099300         MOVE PO-PHONE (WS-SC-ORDER 1) TO WS-TEMP-PHONE
099400         PERFORM 536-BUMP-PHONE-FREQ THRU 536-EXIT
099500     END-IF.
099600     IF PO-PHONE (WS-SC-ORDER 2) NOT = SPACES
099700         MOVE PO-PHONE (WS-SC-ORDER 2) TO WS-TEMP-PHONE
099800         PERFORM 536-BUMP-PHONE-FREQ THRU 536-EXIT
099900     END-IF.
100000     IF PO-PHONE (WS-SC-ORDER 3) NOT = SPACES
100100         MOVE PO-PHONE (WS-SC-ORDER 3) TO WS-TEMP-PHONE
100200         PERFORM 536-BUMP-PHONE-FREQ THRU 536-EXIT
100300     END-IF.
100400 532-EXIT.
100500     EXIT.
100600*
100700 533-FOLD-EMAILS.
100800     IF PO-EMAIL (WS-SC-ORDER 1) NOT = SPACES
100900         MOVE PO-EMAIL (WS-SC-ORDER 1) TO WS-TEMP-EMAIL
101000         PERFORM 537-BUMP-EMAIL-FREQ THRU 537-EXIT
101100     END-IF.
101200     IF PO-EMAIL (WS-SC-ORDER 2) NOT = SPACES
101300         MOVE PO-EMAIL (WS-SC-ORDER 2) TO WS-TEMP-EMAIL
101400         PERFORM 537-BUMP-EMAIL-FREQ THRU 537-EXIT
101500     END-IF.
101600     IF PO-EMAIL (WS-SC-ORDER 3) NOT = SPACES
101700         MOVE PO-EMAIL (WS-SC-ORDER 3) TO WS-TEMP-EMAIL
101800         PERFORM 537-BUMP-EMAIL-FREQ THRU 537-EXIT
101900     END-IF.
102000 533-EXIT.
102100     EXIT.
102200*
102300 534-FOLD-NAMES.
102400     PERFORM 539-BUMP-ONE-NAME
102500         VARYING WS-NM-K FROM 1 BY 1 UNTIL WS-NM-K > 5.
102600 534-EXIT.
102700     EXIT.
102800*
102900 535-TOKENIZE-TAGS.
103000     MOVE PO-TAGS (WS-SC-ORDER) TO WS-TAG-SCAN.
103100     MOVE 1 TO WS-TAG-START.
103200     MOVE 1 TO WS-TAG-J.
103300     PERFORM 5351-SCAN-ONE-TAG-BYTE
103400         VARYING WS-TAG-J FROM 1 BY 1 UNTIL WS-TAG-J > 61.
103500 535-EXIT.
103600     EXIT.
103700*
103800*    5351 - THE TAG STRING IS SEMICOLON-SEPARATED.  AT EACH     *
103900*    SEMICOLON (OR END OF FIELD) CUT OUT THE TOKEN SINCE        *
104000*    WS-TAG-START AND FOLD IT INTO THE PROFILE TAG LIST.        *
104100 5351-SCAN-ONE-TAG-BYTE.
104200     IF WS-TAG-J > 60
104300         OR WS-TAG-SCAN-BYTE (WS-TAG-J) = ';'
104400         IF WS-TAG-J > WS-TAG-START
104500             MOVE SPACES TO WS-TAG-TOKEN
104600             MOVE WS-TAG-SCAN (WS-TAG-START:WS-TAG-J - WS-TAG-START)
104700                 TO WS-TAG-TOKEN
104800             PERFORM 5352-ADD-TAG-TOKEN THRU 5352-EXIT
104900         END-IF
105000         COMPUTE WS-TAG-START = WS-TAG-J + 1
105100     END-IF.
105200*
105300 5352-ADD-TAG-TOKEN.
105400     IF WS-TAG-TOKEN NOT = SPACES
105500         AND WS-PROFILE-TAG-CT < 10
105600         MOVE 'N' TO SW-PAIR-MATCH
105700         PERFORM 5353-TEST-DUP-TAG
105800             VARYING WS-NM-K FROM 1 BY 1
105900             UNTIL WS-NM-K > WS-PROFILE-TAG-CT
106000         IF NOT PAIR-IS-MATCH
106100             ADD 1 TO WS-PROFILE-TAG-CT
106200             MOVE WS-TAG-TOKEN TO WS-PT-VAL (WS-PROFILE-TAG-CT)
106300         END-IF
106400     END-IF.
106500 5352-EXIT.
106600     EXIT.
106700*
106800 5353-TEST-DUP-TAG.
106900     IF WS-PT-VAL (WS-NM-K) = WS-TAG-TOKEN
107000         SET PAIR-IS-MATCH TO TRUE
107100     END-IF.
107200*
107300 536-BUMP-PHONE-FREQ.
107400     MOVE 'N' TO SW-PAIR-MATCH.
107500     MOVE 0   TO WS-BEST-IDX.
107600     PERFORM 5361-TEST-PHONE-SLOT
107700         VARYING WS-FREQ-K FROM 1 BY 1
107800         UNTIL WS-FREQ-K > WS-FREQ-PHONE-CT.
107900     IF PAIR-IS-MATCH
108000         ADD 1 TO WS-FP-CNT (WS-BEST-IDX)
108100     ELSE
108200         IF WS-FREQ-PHONE-CT < 10
108300             ADD 1 TO WS-FREQ-PHONE-CT
108400             MOVE WS-TEMP-PHONE TO WS-FP-VAL (WS-FREQ-PHONE-CT)
108500             MOVE 1 TO WS-FP-CNT (WS-FREQ-PHONE-CT)
108600         END-IF
108700     END-IF.
108800 536-EXIT.
108900     EXIT.
109000*
109100 5361-TEST-PHONE-SLOT.
109200     IF WS-FP-VAL (WS-FREQ-K) = WS-TEMP-PHONE
109300         SET PAIR-IS-MATCH TO TRUE
109400         MOVE WS-FREQ-K TO WS-BEST-IDX
109500     END-IF.
109600*
109700 537-BUMP-EMAIL-FREQ.
109800     MOVE 'N' TO SW-PAIR-MATCH.
109900     MOVE 0   TO WS-BEST-IDX.
110000     PERFORM 5371-TEST-EMAIL-SLOT
110100         VARYING WS-FREQ-K FROM 1 BY 1
110200         UNTIL WS-FREQ-K > WS-FREQ-EMAIL-CT.
110300     IF PAIR-IS-MATCH
110400         ADD 1 TO WS-FE-CNT (WS-BEST-IDX)
110500     ELSE
110600         IF WS-FREQ-EMAIL-CT < 10
110700             ADD 1 TO WS-FREQ-EMAIL-CT
110800             MOVE WS-TEMP-EMAIL TO WS-FE-VAL (WS-FREQ-EMAIL-CT)
110900             MOVE 1 TO WS-FE-CNT (WS-FREQ-EMAIL-CT)
111000         END-IF
111100     END-IF.
111200 537-EXIT.
111300     EXIT.
111400*
111500 5371-TEST-EMAIL-SLOT.
111600     IF WS-FE-VAL (WS-FREQ-K) = WS-TEMP-EMAIL
111700         SET PAIR-IS-MATCH TO TRUE
111800         MOVE WS-FREQ-K TO WS-BEST-IDX
111900     END-IF.
112000*
112100 538-BUMP-ADDR-FREQ.
112200     MOVE 'N' TO SW-PAIR-MATCH.
112300     MOVE 0   TO WS-BEST-IDX.
112400     PERFORM 5381-TEST-ADDR-SLOT
112500         VARYING WS-FREQ-K FROM 1 BY 1
112600         UNTIL WS-FREQ-K > WS-FREQ-ADDR-CT.
112700     IF PAIR-IS-MATCH
112800         ADD 1 TO WS-FA-CNT (WS-BEST-IDX)
112900     ELSE
113000         IF WS-FREQ-ADDR-CT < 10
113100             ADD 1 TO WS-FREQ-ADDR-CT
113200             MOVE PO-ADDRESS (WS-SC-ORDER)
113300                 TO WS-FA-VAL (WS-FREQ-ADDR-CT)
113400             MOVE 1 TO WS-FA-CNT (WS-FREQ-ADDR-CT)
113500         END-IF
113600     END-IF.
113700 538-EXIT.
113800     EXIT.
113900*
114000 5381-TEST-ADDR-SLOT.
114100     IF WS-FA-VAL (WS-FREQ-K) = PO-ADDRESS (WS-SC-ORDER)
114200         SET PAIR-IS-MATCH TO TRUE
114300         MOVE WS-FREQ-K TO WS-BEST-IDX
114400     END-IF.
114500*
114600 539-BUMP-ONE-NAME.
114700     IF PO-NAME (WS-SC-ORDER WS-NM-K) NOT = SPACES
114800         MOVE 'N' TO SW-PAIR-MATCH
114900         MOVE 0   TO WS-BEST-IDX
115000         PERFORM 5391-TEST-NAME-SLOT
115100             VARYING WS-FREQ-K FROM 1 BY 1
115200             UNTIL WS-FREQ-K > WS-FREQ-NAME-CT
115300         IF PAIR-IS-MATCH
115400             ADD 1 TO WS-FN-CNT (WS-BEST-IDX)
115500         ELSE
115600             IF WS-FREQ-NAME-CT < 10
115700                 ADD 1 TO WS-FREQ-NAME-CT
115800                 MOVE PO-NAME (WS-SC-ORDER WS-NM-K)
115900                     TO WS-FN-VAL (WS-FREQ-NAME-CT)
116000                 MOVE 1 TO WS-FN-CNT (WS-FREQ-NAME-CT)
116100             END-IF
116200         END-IF
116300     END-IF.
116400*
116500 5391-TEST-NAME-SLOT.
116600     IF WS-FN-VAL (WS-FREQ-K) = PO-NAME (WS-SC-ORDER WS-NM-K)
116700         SET PAIR-IS-MATCH TO TRUE
116800         MOVE WS-FREQ-K TO WS-BEST-IDX
116900     END-IF.
117000*
117100*-----------------------------------------------------------*
117200*    540 - BEST NAME (RULE A5).  MOST FREQUENT; TIE BROKEN BY *
117300*    NOT CONTAINING A NOISE KEYWORD, THEN SHORTEST, THEN      *
117400*    ALPHABETICAL.                                            *
117500*-----------------------------------------------------------*
117600 540-PICK-BEST-NAME.
117700     MOVE 0      TO WS-BEST-IDX.
117800     MOVE SPACES TO WS-PROFILE-BEST-NAME.
117900     IF WS-FREQ-NAME-CT > 0
118000         MOVE 1 TO WS-BEST-IDX
118100         PERFORM 541-COMPARE-NAME-SLOT
118200             VARYING WS-FREQ-K FROM 2 BY 1
118300             UNTIL WS-FREQ-K > WS-FREQ-NAME-CT
118400         MOVE WS-FN-VAL (WS-BEST-IDX) TO WS-PROFILE-BEST-NAME
118500     END-IF.
118600 540-EXIT.
118700     EXIT.
118800*
118900 541-COMPARE-NAME-SLOT.
119000     MOVE SPACES TO WS-UPPER-COPY.
119100     MOVE WS-FN-VAL (WS-FREQ-K) TO WS-UPPER-COPY.
119200     PERFORM 542-TEST-NOISE-WORD.
119300     MOVE WS-CAND-NOISE-SW TO WS-BEST-NOISE-SW.
119400     MOVE SPACES TO WS-UPPER-COPY.
119500     MOVE WS-FN-VAL (WS-BEST-IDX) TO WS-UPPER-COPY.
119600     PERFORM 542-TEST-NOISE-WORD.
119700     MOVE 80 TO WS-SIM-I.
119800     PERFORM 601-BACK-OVER-A UNTIL WS-SIM-I = 0
119900         OR WS-FN-VAL (WS-FREQ-K) (WS-SIM-I:1) NOT = SPACE.
120000     MOVE 80 TO WS-SIM-J.
120100     PERFORM 602-BACK-OVER-B UNTIL WS-SIM-J = 0
120200         OR WS-FN-VAL (WS-BEST-IDX) (WS-SIM-J:1) NOT = SPACE.
120300     IF WS-FN-CNT (WS-FREQ-K) > WS-FN-CNT (WS-BEST-IDX)
120400         MOVE WS-FREQ-K TO WS-BEST-IDX
120500     ELSE IF WS-FN-CNT (WS-FREQ-K) = WS-FN-CNT (WS-BEST-IDX)
120600         IF WS-BEST-NOISE-SW = 'Y' AND WS-CAND-NOISE-SW = 'N'
120700             MOVE WS-FREQ-K TO WS-BEST-IDX
120800         ELSE IF WS-BEST-NOISE-SW = WS-CAND-NOISE-SW
120900             IF WS-SIM-I < WS-SIM-J
121000                 MOVE WS-FREQ-K TO WS-BEST-IDX
121100             ELSE IF WS-SIM-I = WS-SIM-J
121200                 IF WS-FN-VAL (WS-FREQ-K) < WS-FN-VAL (WS-BEST-IDX)
121300                     MOVE WS-FREQ-K TO WS-BEST-IDX
121400                 END-IF
121500             END-IF
121600         END-IF
121700     END-IF.
121800*
121900*    542 - WS-CAND-NOISE-SW = 'Y' WHEN WS-UPPER-COPY (ALREADY   *
122000*    UPPERCASED BY THE CALLER) CONTAINS A NOISE KEYWORD.        *
122100 542-TEST-NOISE-WORD.
122200     INSPECT WS-UPPER-COPY
122300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
122400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
122500     MOVE 'N' TO WS-CAND-NOISE-SW.
122600     IF WS-UPPER-COPY (1:80) = 'SHOPEE'
122700         OR WS-UPPER-COPY (1:13) = 'LINE SHOPPING'
122800         OR WS-UPPER-COPY (1:13) = 'INTERNATIONAL'
122900         MOVE 'Y' TO WS-CAND-NOISE-SW
123000     END-IF.
123100     INSPECT WS-UPPER-COPY TALLYING WS-NORM-STAR-CT
123200         FOR ALL 'SHOPEE'.
123300     IF WS-NORM-STAR-CT NOT = 0
123400         MOVE 'Y' TO WS-CAND-NOISE-SW
123500     END-IF.
123600     INSPECT WS-UPPER-COPY TALLYING WS-NORM-STAR-CT
123700         FOR ALL 'LINE SHOPPING'.
123800     IF WS-NORM-STAR-CT NOT = 0
123900         MOVE 'Y' TO WS-CAND-NOISE-SW
124000     END-IF.
124100     INSPECT WS-UPPER-COPY TALLYING WS-NORM-STAR-CT
124200         FOR ALL 'INTERNATIONAL'.
124300     IF WS-NORM-STAR-CT NOT = 0
124400         MOVE 'Y' TO WS-CAND-NOISE-SW
124500     END-IF.
124600*
124700*-----------------------------------------------------------*
124800*    550 - BEST ADDRESS (RULE A6).  MOST FREQUENT; TIE BROKEN *
124900*    BY LONGEST, THEN ALPHABETICAL.                           *
125000*-----------------------------------------------------------*
125100 550-PICK-BEST-ADDRESS.
125200     MOVE 0      TO WS-BEST-IDX.
125300     MOVE SPACES TO WS-PROFILE-BEST-ADDR.
125400     IF WS-FREQ-ADDR-CT > 0
125500         MOVE 1 TO WS-BEST-IDX
125600         PERFORM 551-COMPARE-ADDR-SLOT
125700             VARYING WS-FREQ-K FROM 2 BY 1
125800             UNTIL WS-FREQ-K > WS-FREQ-ADDR-CT
125900         MOVE WS-FA-VAL (WS-BEST-IDX) TO WS-PROFILE-BEST-ADDR
126000     END-IF.
126100 550-EXIT.
126200     EXIT.
126300*
126400 551-COMPARE-ADDR-SLOT.
126500     IF WS-FA-CNT (WS-FREQ-K) > WS-FA-CNT (WS-BEST-IDX)
126600         MOVE WS-FREQ-K TO WS-BEST-IDX
126700     ELSE IF WS-FA-CNT (WS-FREQ-K) = WS-FA-CNT (WS-BEST-IDX)
126800         MOVE 200 TO WS-SIM-I
126900         PERFORM 601-BACK-OVER-A UNTIL WS-SIM-I = 0
127000             OR WS-FA-VAL (WS-FREQ-K) (WS-SIM-I:1) NOT = SPACE
127100         MOVE 200 TO WS-SIM-J
127200         PERFORM 602-BACK-OVER-B UNTIL WS-SIM-J = 0
127300             OR WS-FA-VAL (WS-BEST-IDX) (WS-SIM-J:1) NOT = SPACE
127400         IF WS-SIM-I > WS-SIM-J
127500             MOVE WS-FREQ-K TO WS-BEST-IDX
127600         ELSE IF WS-SIM-I = WS-SIM-J
127700             IF WS-FA-VAL (WS-FREQ-K) < WS-FA-VAL (WS-BEST-IDX)
127800                 MOVE WS-FREQ-K TO WS-BEST-IDX
127900             END-IF
128000         END-IF
128100     END-IF.
128200*
128300*-----------------------------------------------------------*
128400*    560/570 - PRIMARY PHONE AND EMAIL.  MOST FREQUENT; A     *
128500*    TIE KEEPS THE ONE ENCOUNTERED FIRST (LOWER TABLE INDEX). *
128600*-----------------------------------------------------------*
128700 560-PICK-BEST-PHONE.
128800     MOVE 0      TO WS-BEST-IDX.
128900     MOVE SPACES TO WS-PROFILE-BEST-PHONE.
129000     IF WS-FREQ-PHONE-CT > 0
129100         MOVE 1 TO WS-BEST-IDX
129200         PERFORM 561-COMPARE-PHONE-SLOT
129300             VARYING WS-FREQ-K FROM 2 BY 1
129400             UNTIL WS-FREQ-K > WS-FREQ-PHONE-CT
129500         MOVE WS-FP-VAL (WS-BEST-IDX) TO WS-PROFILE-BEST-PHONE
129600     END-IF.
129700 560-EXIT.
129800     EXIT.
129900*
130000 561-COMPARE-PHONE-SLOT.
130100     IF WS-FP-CNT (WS-FREQ-K) > WS-FP-CNT (WS-BEST-IDX)
130200         MOVE WS-FREQ-K TO WS-BEST-IDX
130300     END-IF.
130400*
130500 570-PICK-BEST-EMAIL.
130600     MOVE 0      TO WS-BEST-IDX.
130700     MOVE SPACES TO WS-PROFILE-BEST-EMAIL.
130800     IF WS-FREQ-EMAIL-CT > 0
130900         MOVE 1 TO WS-BEST-IDX
131000         PERFORM 571-COMPARE-EMAIL-SLOT
131100             VARYING WS-FREQ-K FROM 2 BY 1
131200             UNTIL WS-FREQ-K > WS-FREQ-EMAIL-CT
131300         MOVE WS-FE-VAL (WS-BEST-IDX) TO WS-PROFILE-BEST-EMAIL
131400     END-IF.
131500 570-EXIT.
131600     EXIT.
131700*
131800 571-COMPARE-EMAIL-SLOT.
131900     IF WS-FE-CNT (WS-FREQ-K) > WS-FE-CNT (WS-BEST-IDX)
132000         MOVE WS-FREQ-K TO WS-BEST-IDX
132100     END-IF.
132200*
132300*-----------------------------------------------------------*
132400*    580 - CUSTOMER-ID (RULE A7).  FIRST NON-BLANK OF MEMBER, *
132500*    EXTERN-MEMBER, WSIS-ID.  WHEN ALL THREE ARE BLANK, A      *
132600*    DETERMINISTIC HASH OF THE SORTED PHONE/EMAIL SET (OR,    *
132700*    FAILING THAT, THE SORTED ORDER-ID LIST) STANDS IN FOR    *
132800*    THE UUID4 THIS SHOP NO LONGER HAS A GENERATOR FOR.       *
132900*-----------------------------------------------------------*
133000 580-DERIVE-CUSTOMER-ID.
133100     IF WS-PROFILE-MEMBER-ID NOT = SPACES
133200         MOVE WS-PROFILE-MEMBER-ID TO WS-PROFILE-CUSTOMER-ID
133300     ELSE IF WS-PROFILE-EXTERN-ID NOT = SPACES
133400         MOVE WS-PROFILE-EXTERN-ID TO WS-PROFILE-CUSTOMER-ID
133500     ELSE IF WS-PROFILE-WSIS-ID NOT = SPACES
133600         MOVE WS-PROFILE-WSIS-ID TO WS-PROFILE-CUSTOMER-ID
133700     ELSE
133800         PERFORM 581-BUILD-HASH-BASIS THRU 581-EXIT
133900         PERFORM 585-COMPUTE-HASH-ID THRU 585-EXIT
134000     END-IF.
134100 580-EXIT.
134200     EXIT.
134300*
134400*    581 - ASSEMBLE THE SORTED BASIS SET - DISTINCT PHONES     *
134500*    AND EMAILS SEEN ON THE CLUSTER, OR (IF NONE) THE SEEN     *
134600*    ORDER-IDS - THEN SORT IT FOR A STABLE BASIS STRING.       *
134700 581-BUILD-HASH-BASIS.
134800     MOVE SPACES TO WS-HASH-SORT-TBL.
134900     MOVE 0      TO WS-HASH-SORT-CT.
135000     PERFORM 582-ADD-PHONE-TO-SORT
135100         VARYING WS-FREQ-K FROM 1 BY 1
135200         UNTIL WS-FREQ-K > WS-FREQ-PHONE-CT.
135300     PERFORM 583-ADD-EMAIL-TO-SORT
135400         VARYING WS-FREQ-K FROM 1 BY 1
135500         UNTIL WS-FREQ-K > WS-FREQ-EMAIL-CT.
135600     IF WS-HASH-SORT-CT = 0
135700         PERFORM 584-ADD-ORDID-TO-SORT
135800             VARYING WS-FREQ-K FROM 1 BY 1
135900             UNTIL WS-FREQ-K > WS-SEEN-ORDID-CT
136000     END-IF.
136100     PERFORM 586-SORT-OUTER-PASS
136200         VARYING WS-HASH-SORT-I FROM 1 BY 1
136300         UNTIL WS-HASH-SORT-I >= WS-HASH-SORT-CT.
136400     MOVE SPACES TO WS-HASH-BASIS.
136500     MOVE 1      TO WS-HASH-PTR.
136600     PERFORM 587-APPEND-SORT-SLOT
136700         VARYING WS-HASH-SORT-I FROM 1 BY 1
136800         UNTIL WS-HASH-SORT-I > WS-HASH-SORT-CT.
136900 581-EXIT.
137000     EXIT.
137100*
137200 582-ADD-PHONE-TO-SORT.
137300     IF WS-HASH-SORT-CT < 50
137400         ADD 1 TO WS-HASH-SORT-CT
137500         MOVE WS-FP-VAL (WS-FREQ-K)
137600             TO WS-HASH-SORT-VAL (WS-HASH-SORT-CT)
137700     END-IF.
137800*
137900 583-ADD-EMAIL-TO-SORT.
138000     IF WS-HASH-SORT-CT < 50
138100         ADD 1 TO WS-HASH-SORT-CT
138200         MOVE WS-FE-VAL (WS-FREQ-K)
138300             TO WS-HASH-SORT-VAL (WS-HASH-SORT-CT)
138400     END-IF.
138500*
138600 584-ADD-ORDID-TO-SORT.
138700     IF WS-HASH-SORT-CT < 50
138800         MOVE WS-SEEN-ORDID (WS-FREQ-K) TO WS-HASH-ORDID-ED
138900         ADD 1 TO WS-HASH-SORT-CT
139000         MOVE WS-HASH-ORDID-ED
139100             TO WS-HASH-SORT-VAL (WS-HASH-SORT-CT)
139200     END-IF.
139300*
139400*    586/588 - PLAIN BUBBLE SORT, ASCENDING, OVER THE SMALL     *
139500*    (50 ENTRY MAX) BASIS TABLE.                                *
139600 586-SORT-OUTER-PASS.
139700     PERFORM 588-SORT-INNER-PASS
139800         VARYING WS-HASH-SORT-J FROM 1 BY 1
139900         UNTIL WS-HASH-SORT-J > WS-HASH-SORT-CT - WS-HASH-SORT-I.
140000*
140100 588-SORT-INNER-PASS.
140200     IF WS-HASH-SORT-VAL (WS-HASH-SORT-J) >
140300        WS-HASH-SORT-VAL (WS-HASH-SORT-J + 1)
140400         MOVE WS-HASH-SORT-VAL (WS-HASH-SORT-J) TO WS-HASH-SORT-TEMP
140500         MOVE WS-HASH-SORT-VAL (WS-HASH-SORT-J + 1)
140600             TO WS-HASH-SORT-VAL (WS-HASH-SORT-J)
140700         MOVE WS-HASH-SORT-TEMP
140800             TO WS-HASH-SORT-VAL (WS-HASH-SORT-J + 1)
140900     END-IF.
141000*
141100 587-APPEND-SORT-SLOT.
141200     IF WS-HASH-PTR < 540
141300         STRING WS-HASH-SORT-VAL (WS-HASH-SORT-I) DELIMITED BY '  '
141400                '|'                                 DELIMITED BY SIZE
141500                INTO WS-HASH-BASIS
141600                WITH POINTER WS-HASH-PTR
141700     END-IF.
141800*
141900*    585 - FOLD THE HASH BASIS INTO A SIMPLE RUNNING POLYNOMIAL *
142000*    CHECKSUM (NO INTRINSIC FUNCTIONS ON THIS PLATFORM) AND     *
142100*    RENDER IT AS A FIXED 36-BYTE ID, MERIDIAN-HASH- PREFIXED   *
142200*    SO IT CANNOT BE CONFUSED WITH A REAL MEMBER-ID.            *
142300 585-COMPUTE-HASH-ID.
142400     MOVE 0 TO WS-HASH-NUM.
142500     PERFORM 5851-FOLD-ONE-HASH-BYTE
142600         VARYING WS-HASH-PTR FROM 1 BY 1 UNTIL WS-HASH-PTR > 600.
142700     IF WS-HASH-NUM < 0
142800         MULTIPLY WS-HASH-NUM BY -1 GIVING WS-HASH-NUM
142900     END-IF.
143000     MOVE SPACES TO WS-PROFILE-CUSTOMER-ID.
143100     STRING 'MERIDIAN-HASH-' DELIMITED BY SIZE
143200            WS-HASH-NUM      DELIMITED BY SIZE
143300            INTO WS-PROFILE-CUSTOMER-ID.
143400 585-EXIT.
143500     EXIT.
143600*
143700*    NO TABLE OF BYTE-TO-ORDINAL VALUES IS AVAILABLE ON THIS    *
143800*    PLATFORM, SO EACH BYTE CONTRIBUTES ITS ZONED DIGIT VALUE   *
143900*    WHEN IT IS '0'-'9', OR A FIXED WEIGHT OTHERWISE - STILL    *
144000*    DETERMINISTIC SINCE THE SAME BASIS STRING ALWAYS PRODUCES  *
144100*    THE SAME SEQUENCE OF FOLDS.                                *
144200 5851-FOLD-ONE-HASH-BYTE.
144300     IF WS-HASH-BYTE (WS-HASH-PTR) NOT = SPACE
144400         IF WS-HASH-BYTE (WS-HASH-PTR) >= '0'
144500             AND WS-HASH-BYTE (WS-HASH-PTR) <= '9'
144600             MOVE WS-HASH-BYTE (WS-HASH-PTR) TO WS-HASH-DIGIT-VAL
144700             ADD 2 TO WS-HASH-DIGIT-VAL
144800         ELSE
144900             MOVE 1 TO WS-HASH-DIGIT-VAL
145000         END-IF
145100         COMPUTE WS-HASH-NUM =
145200             (WS-HASH-NUM * 31) + WS-HASH-DIGIT-VAL
145300         DIVIDE WS-HASH-NUM BY 999999937
145400             GIVING WS-HASH-DUMMY REMAINDER WS-HASH-NUM
145500     END-IF.
145600*
145700*-----------------------------------------------------------*
145800*    590 - WRITE THE CUSTOMER-PROFILE RECORD FOR THE CLUSTER *
145900*    JUST SUMMARIZED.                                        *
146000*-----------------------------------------------------------*
146100 590-WRITE-PROFILE.
146200     MOVE WS-PROFILE-CUSTOMER-ID TO CUS-CUSTOMER-ID.
146300     MOVE WS-PROFILE-BEST-NAME   TO CUS-FULL-NAME.
146400     MOVE WS-PROFILE-BEST-ADDR   TO CUS-ADDRESS.
146500     MOVE WS-PROFILE-BEST-PHONE  TO CUS-PRIMARY-PHONE.
146600     MOVE WS-PROFILE-BEST-EMAIL  TO CUS-PRIMARY-EMAIL.
146700     MOVE WS-PROFILE-ORDER-COUNT TO CUS-ORDER-COUNT.
146800     MOVE WS-PROFILE-TOTAL-AMOUNT TO CUS-TOTAL-AMOUNT.
146900     MOVE WS-PROFILE-LATEST-DATE TO CUS-LATEST-ORDER-DATE.
147000     PERFORM 595-JOIN-TAGS THRU 595-EXIT.
147100     WRITE CUS-CUST-REC.
147200     ADD 1 TO CTR-PROFILES-WRITTEN.
147300 590-EXIT.
147400     EXIT.
147500*
147600*    595 - JOIN THE PROFILE'S DEDUPLICATED TAG LIST BACK INTO   *
147700*    A SINGLE SEMICOLON-SEPARATED STRING FOR CUS-TAGS - SAME    *
147800*    CONVENTION AS THE INBOUND PO-TAGS FIELD.                   *
147900 595-JOIN-TAGS.
148000     MOVE SPACES TO CUS-TAGS.
148100     PERFORM 596-APPEND-ONE-TAG
148200         VARYING WS-NM-K FROM 1 BY 1
148300         UNTIL WS-NM-K > WS-PROFILE-TAG-CT.
148400 595-EXIT.
148500     EXIT.
148600*
148700 596-APPEND-ONE-TAG.
148800     MOVE 60 TO WS-SIM-I.
148900     PERFORM 601-BACK-OVER-A UNTIL WS-SIM-I = 0
149000         OR CUS-TAGS (WS-SIM-I:1) NOT = SPACE.
149100     MOVE 20 TO WS-SIM-J.
149200     PERFORM 602-BACK-OVER-B UNTIL WS-SIM-J = 0
149300         OR WS-PT-VAL (WS-NM-K) (WS-SIM-J:1) NOT = SPACE.
149400     IF WS-SIM-J > 0
149500         IF WS-SIM-I = 0
149600             MOVE WS-PT-VAL (WS-NM-K) (1:WS-SIM-J) TO CUS-TAGS
149700         ELSE
149800             IF WS-SIM-I + 1 + WS-SIM-J <= 60
149900                 STRING CUS-TAGS (1:WS-SIM-I)       DELIMITED BY SIZE
150000                        ';'                          DELIMITED BY SIZE
150100                        WS-PT-VAL (WS-NM-K) (1:WS-SIM-J)
150200                                                      DELIMITED BY SIZE
150300                        INTO CUS-TAGS
150400                 END-IF
150500             END-IF
150600     END-IF.
150700*
150800*-----------------------------------------------------------*
150900*    800 - END-OF-RUN TOTALS.                                *
151000*-----------------------------------------------------------*
151100 800-REPORT-TOTALS.
151200     MOVE CTR-ORDERS-READ        TO WS-ORDERS-READ-ED.
151300     MOVE CTR-CLUSTERS-FORMED    TO WS-CLUSTERS-ED.
151400     MOVE CTR-DUP-ORDERS-DROPPED TO WS-DUPS-ED.
151500     MOVE CTR-PROFILES-WRITTEN   TO WS-PROFILES-ED.
151600     DISPLAY 'RFMIDNT1 - ORDERS READ        = ' WS-ORDERS-READ-ED.
151700     DISPLAY 'RFMIDNT1 - CLUSTERS FORMED     = ' WS-CLUSTERS-ED.
151800     DISPLAY 'RFMIDNT1 - DUP ORDERS DROPPED  = ' WS-DUPS-ED.
151900     DISPLAY 'RFMIDNT1 - PROFILES WRITTEN    = ' WS-PROFILES-ED.
152000     DISPLAY 'RFMIDNT1 - IDENTITY RESOLUTION COMPLETE'.
152100*
152200*-----------------------------------------------------------*
152300*    900/990 - OPEN AND CLOSE THE TWO FILES FOR THE RUN.      *
152400*-----------------------------------------------------------*
152500 900-OPEN-FILES.
152600     OPEN INPUT  COMBINED-ORDERS.
152700     IF WS-COMBORD-STATUS NOT = '00'
152800         DISPLAY 'RFMIDNT1 - ERROR OPENING COMBINED-ORDERS. RC='
152900                 WS-COMBORD-STATUS
153000         MOVE 16 TO RETURN-CODE
153100         STOP RUN
153200     END-IF.
153300     OPEN OUTPUT CUSTOMER-MASTER.
153400     IF WS-CUSTMAST-STATUS NOT = '00'
153500         DISPLAY 'RFMIDNT1 - ERROR OPENING CUSTOMER-MASTER. RC='
153600                 WS-CUSTMAST-STATUS
153700         MOVE 16 TO RETURN-CODE
153800         STOP RUN
153900     END-IF.
154000 990-CLOSE-FILES.
154100     CLOSE COMBINED-ORDERS.
154200     CLOSE CUSTOMER-MASTER.
