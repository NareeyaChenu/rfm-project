000100*****************************************************************
000200*    RFMHST01 - RFM HISTORY (SNAPSHOT) RECORD LAYOUT            *
000300*    APPEND-ONLY LOG WRITTEN BY RFMTHR01 - ONE ROW PER          *
000400*    CUSTOMER PER MONTHLY SCORING RUN.  NEVER REWRITTEN.        *
000500*    CALLER SUPPLIES THE RECORD-NAME PREFIX VIA                *
000600*    REPLACING ==:TAG:== BY ==xxx==.                             *
000700*    1998-06-01  RJP  ORIGINAL LAYOUT - TICKET CRM-0233         *
000800*    2006-02-20  DCM  DROPPED UUID4 HISTORY-ID, NOW DATE+SEQ -  *
000900*                     CRM-0512 (UUID GENERATOR NOT AVAILABLE    *
001000*                     ON THIS PLATFORM)                         *
001100*****************************************************************
001200 01  :TAG:-HIST-REC.
001300     05  :TAG:-HISTORY-ID         PIC X(36).
001400     05  :TAG:-HISTORY-ID-R REDEFINES
001500         :TAG:-HISTORY-ID.
001600         10  :TAG:-HID-DATE       PIC X(10).
001700         10  FILLER               PIC X.
001800         10  :TAG:-HID-SEQUENCE   PIC 9(09).
001900         10  FILLER               PIC X(16).
002000     05  :TAG:-CUSTOMER-ID        PIC X(36).
002100     05  :TAG:-SNAPSHOT-DATE      PIC X(19).
002200     05  :TAG:-R-SCORE            PIC 9(01).
002300     05  :TAG:-F-SCORE            PIC 9(01).
002400     05  :TAG:-M-SCORE            PIC 9(01).
002500     05  :TAG:-SEGMENT            PIC X(20).
002600     05  :TAG:-CREATED-DATE       PIC X(19).
002700     05  :TAG:-MODIFIED-DATE      PIC X(19).
002800     05  FILLER                   PIC X(08).
