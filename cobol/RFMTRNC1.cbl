000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN RETAIL SYSTEMS      *
000300* ALL RIGHTS RESERVED                                          *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     RFMTRNC1.
000700 AUTHOR.         R J PATTERSON.
000800 INSTALLATION.   MERIDIAN RETAIL SYSTEMS - CRM BATCH GROUP.
000900 DATE-WRITTEN.   03/14/94.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200*****************************************************************
001300*    REMARKS.                                                  *
001400*    SUBROUTINE - FITS A CUSTOMER DISPLAY NAME INTO A FIXED     *
001500*    OUTPUT WIDTH FOR SCREENS/REPORTS THAT CANNOT HOLD THE      *
001600*    FULL CONSOLIDATED NAME.  CALLED BY RFMIDNT1 WHEN BUILDING  *
001700*    CUST-FULL-NAME FOR THE CUSTOMER-PROFILE MASTER.            *
001800*    NEVER CUTS IN THE MIDDLE OF A MULTI-BYTE (UTF-8) CHARACTER *
001900*    - MOST SHIP-TO NAMES ON THE SOCIAL/MARKETPLACE CHANNELS    *
002000*    ARE THAI SCRIPT CARRIED AS UTF-8 ON THE LINE-SEQUENTIAL    *
002100*    EXTRACTS, SO A NAIVE BYTE CUT GARBLES THE LAST CHARACTER.  *
002200*-----------------------------------------------------------   *
002300*    CHANGE LOG                                                *
002400*    DATE      WHO  REQUEST    DESCRIPTION                     *
002500*    --------  ---  ---------  ------------------------------- *
002600*    03/14/94  RJP  CRM-0118   ORIGINAL SUBROUTINE - FIXED 63-  *
002700*                              BYTE LIMIT ONLY.                *
002800*    08/02/96  RJP  CRM-0201   CALLER MAY NOW PASS ANY LIMIT,   *
002900*                              NOT JUST 63 (SCREEN FORMS VARY). *
003000*    01/11/99  LKW  CRM-0249   Y2K REVIEW - NO DATE FIELDS IN   *
003100*                              THIS MODULE, NO CHANGE REQUIRED. *
003200*    06/19/01  TSN  CRM-0341   FIXED OFF-BY-ONE WHEN NAME LEN   *
003300*                              EXACTLY EQUALS THE LIMIT.        *
003400*    04/03/13  MPK  CRM-0604   BACK-OFF LOOP NOW HANDLES NAMES  *
003500*                              WITH 4+ CONSECUTIVE CONTINUATION *
003600*                              BYTES (EMOJI IN SOCIAL-NAME).    *
003700*    09/22/14  MPK  CRM-0631   LK-NAME-IN WIDENED TO 200 BYTES  *
003800*                              - RFMIDNT1 NOW CALLS THIS BEFORE *
003900*                              A RAW JOINED NAME CANDIDATE IS   *
004000*                              CUT DOWN TO THE 80-BYTE PROFILE  *
004100*                              NAME SLOT.                       *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-390.
004600 OBJECT-COMPUTER.  IBM-390.
004700 SPECIAL-NAMES.
004800     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
004900            OFF STATUS IS DEBUG-TRACE-OFF.
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300 01  WS-WORK-VARIABLES.
005400     05  WS-NAME-LEN             PIC S9(4) COMP VALUE 0.
005500     05  WS-CUT-POINT            PIC S9(4) COMP VALUE 0.
005600     05  WS-SUB                  PIC S9(4) COMP VALUE 0.
005700     05  WS-BACKED-OFF-SW        PIC X     VALUE 'N'.
005800         88  WS-DONE-BACKING-OFF VALUE 'Y'.
005900     05  FILLER                  PIC X(02).
006000*    DUMP VIEW OF THE WORK VARIABLES - RAW HALFWORDS, FOR AN
006100*    ABEND-TIME DISPLAY ONLY, NEVER MOVED INTO.
006200 01  WS-WORK-VARS-DUMP REDEFINES
006300     WS-WORK-VARIABLES.
006400     05  WS-DUMP-NAME-LEN        PIC X(02).
006500     05  WS-DUMP-CUT-POINT       PIC X(02).
006600     05  WS-DUMP-SUB             PIC X(02).
006700     05  WS-DUMP-BACKED-OFF-SW   PIC X(01).
006800     05  WS-DUMP-FILLER          PIC X(02).
006900 01  WS-NEXT-BYTE.
007000     05  WS-NEXT-BYTE-X          PIC X.
007100     05  WS-NEXT-BYTE-R REDEFINES
007200         WS-NEXT-BYTE-X          PIC 9 COMP.
007300 01  WS-ELLIPSIS                 PIC X(03) VALUE '...'.
007400
007500 LINKAGE SECTION.
007600 01  LK-TRNC-PARMS.
007700     05  LK-NAME-IN              PIC X(200).
007800     05  LK-NAME-IN-TBL REDEFINES
007900         LK-NAME-IN.
008000         10  LK-NAME-IN-BYTE     PIC X OCCURS 200 TIMES.
008100     05  LK-MAX-BYTES            PIC S9(4) COMP.
008200     05  LK-NAME-OUT             PIC X(80).
008300
008400*****************************************************************
008500 PROCEDURE DIVISION USING LK-TRNC-PARMS.
008600*****************************************************************
008700 0000-MAIN.
008800     MOVE SPACES              TO LK-NAME-OUT.
008900     MOVE ZERO                TO WS-NAME-LEN.
009000     PERFORM 0100-FIND-LENGTH THRU 0100-EXIT.
009100     IF WS-NAME-LEN NOT GREATER THAN LK-MAX-BYTES
009200         MOVE LK-NAME-IN       TO LK-NAME-OUT
009300     ELSE
009400         PERFORM 0200-TRUNCATE-NAME THRU 0200-EXIT
009500     END-IF.
009600     IF DEBUG-TRACE-ON
009700         DISPLAY 'RFMTRNC1 NAME-LEN=' WS-DUMP-NAME-LEN
009800                 ' CUT-POINT=' WS-DUMP-CUT-POINT
009900                 ' MAX-BYTES=' LK-MAX-BYTES
010000     END-IF.
010100     GOBACK.
010200
010300*-----------------------------------------------------------*
010400*    0100-FIND-LENGTH - FIND THE LAST NON-BLANK BYTE OF      *
010500*    LK-NAME-IN (NO INTRINSIC FUNCTIONS USED ON THIS         *
010600*    PLATFORM).                                              *
010700*-----------------------------------------------------------*
010800 0100-FIND-LENGTH.
010900     MOVE 200 TO WS-SUB.
011000     PERFORM 0110-BACK-OVER-SPACES
011100         UNTIL WS-SUB = 0
011200            OR LK-NAME-IN-BYTE (WS-SUB) NOT = SPACE.
011300     MOVE WS-SUB TO WS-NAME-LEN.
011400 0100-EXIT.
011500     EXIT.
011600
011700 0110-BACK-OVER-SPACES.
011800     SUBTRACT 1 FROM WS-SUB.
011900
012000*-----------------------------------------------------------*
012100*    0200-TRUNCATE-NAME - CUT TO L-3 BYTES, BACKING OFF OVER *
012200*    UTF-8 CONTINUATION BYTES (X'80' THRU X'BF') SO THE CUT  *
012300*    NEVER LANDS INSIDE A MULTI-BYTE CHARACTER, THEN APPEND  *
012400*    THE ELLIPSIS.                                           *
012500*-----------------------------------------------------------*
012600 0200-TRUNCATE-NAME.
012700     COMPUTE WS-CUT-POINT = LK-MAX-BYTES - 3.
012800     IF WS-CUT-POINT < 1
012900         MOVE 1 TO WS-CUT-POINT
013000     END-IF.
013100     MOVE 'N' TO WS-BACKED-OFF-SW.
013200     PERFORM 0210-BACK-OFF-ONE-BYTE
013300         UNTIL WS-DONE-BACKING-OFF.
013400     MOVE LK-NAME-IN (1:WS-CUT-POINT)       TO LK-NAME-OUT.
013500     MOVE WS-ELLIPSIS
013600         TO LK-NAME-OUT (WS-CUT-POINT + 1:3).
013700 0200-EXIT.
013800     EXIT.
013900
014000*-----------------------------------------------------------*
014100*    A CUT LANDS MID-CHARACTER WHEN THE BYTE IMMEDIATELY     *
014200*    AFTER THE CUT POINT IS A UTF-8 CONTINUATION BYTE - THAT *
014300*    MEANS THE LEAD BYTE OF THE CHARACTER IS STILL INSIDE    *
014400*    OUR KEPT PORTION, SO WE BACK THE CUT UP ONE MORE BYTE   *
014500*    UNTIL THE FOLLOWING BYTE STARTS A FRESH CHARACTER.      *
014600*-----------------------------------------------------------*
014700 0210-BACK-OFF-ONE-BYTE.
014800     IF WS-CUT-POINT >= LK-MAX-BYTES
014900         SET WS-DONE-BACKING-OFF TO TRUE
015000     ELSE
015100         MOVE LK-NAME-IN (WS-CUT-POINT + 1:1) TO WS-NEXT-BYTE-X
015200         IF WS-NEXT-BYTE-X >= X'80' AND WS-NEXT-BYTE-X <= X'BF'
015300             SUBTRACT 1 FROM WS-CUT-POINT
015400             IF WS-CUT-POINT < 1
015500                 MOVE 1 TO WS-CUT-POINT
015600                 SET WS-DONE-BACKING-OFF TO TRUE
015700             END-IF
015800         ELSE
015900             SET WS-DONE-BACKING-OFF TO TRUE
016000         END-IF
016100     END-IF.
