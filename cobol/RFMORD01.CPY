000100*****************************************************************
000200*    RFMORD01 - RAW ORDER EXTRACT RECORD LAYOUT                *
000300*    ONE RECORD PER ORDER RECEIVED FROM ANY SALES CHANNEL.     *
000400*    USED AS THE FD RECORD FOR THE EXTRACT FILES (RFMCONS1),   *
000500*    THE COMBINED-ORDERS FILE (RFMCONS1/RFMIDNT1) AND THE      *
000600*    IN-MEMORY ORDER TABLE BUILT BY RFMIDNT1.  CALLER SUPPLIES *
000700*    THE RECORD-NAME PREFIX VIA REPLACING ==:TAG:== BY ==xxx==.*
000800*    1994-02-11  RJP  ORIGINAL LAYOUT - TICKET CRM-0118        *
000900*    1996-07-30  RJP  ADDED WSIS-ID / SOCIAL FIELDS - CRM-0204 *
001000*    1999-01-06  LKW  Y2K - CREATED-DATE NOW FULL 4-DIGIT YEAR *
001100*    2001-05-14  TSN  ADDED LINE SHOPPING FIELDS - CRM-0339    *
001200*****************************************************************
001300 01  :TAG:-ORDER-REC.
001400     05  :TAG:-ORDER-ID           PIC 9(09).
001500     05  :TAG:-ORDER-FROM         PIC 9(02).
001600         88  :TAG:-FROM-SHOPEE        VALUE 16.
001700         88  :TAG:-FROM-LAZADA        VALUE 12.
001800         88  :TAG:-FROM-LINE-SHOP     VALUE 21.
001900     05  :TAG:-MEMBER-ID          PIC X(24).
002000     05  :TAG:-EXTERN-MEMBER-ID   PIC X(24).
002100     05  :TAG:-CHANNEL-ID         PIC X(24).
002200     05  :TAG:-CREATED-DATE       PIC X(19).
002300     05  :TAG:-CREATED-DT-R REDEFINES
002400         :TAG:-CREATED-DATE.
002500         10  :TAG:-CRE-YYYY       PIC 9(04).
002600         10  FILLER               PIC X.
002700         10  :TAG:-CRE-MM         PIC 9(02).
002800         10  FILLER               PIC X.
002900         10  :TAG:-CRE-DD         PIC 9(02).
003000         10  FILLER               PIC X.
003100         10  :TAG:-CRE-HHMMSS     PIC X(08).
003200     05  :TAG:-FIRSTNAME          PIC X(40).
003300     05  :TAG:-LASTNAME           PIC X(40).
003400     05  :TAG:-EMAIL              PIC X(60).
003500     05  :TAG:-PHONE              PIC X(20).
003600     05  :TAG:-SHIP-FIRSTNAME     PIC X(40).
003700     05  :TAG:-SHIP-LASTNAME      PIC X(40).
003800     05  :TAG:-SHIP-EMAIL         PIC X(60).
003900     05  :TAG:-SHIP-PHONE         PIC X(20).
004000     05  :TAG:-SHIP-ADDR-1        PIC X(60).
004100     05  :TAG:-SHIP-ADDR-2        PIC X(60).
004200     05  :TAG:-SHIP-SUBDISTRICT   PIC X(30).
004300     05  :TAG:-SHIP-DISTRICT      PIC X(30).
004400     05  :TAG:-SHIP-PROVINCE      PIC X(30).
004500     05  :TAG:-SHIP-ZIPCODE       PIC X(10).
004600     05  :TAG:-GRAND-TOTAL        PIC S9(09)V99.
004700     05  :TAG:-GRAND-TOTAL-C REDEFINES
004800         :TAG:-GRAND-TOTAL        PIC S9(09)V99 COMP-3.
004900     05  :TAG:-SOCIAL-ID          PIC X(32).
005000     05  :TAG:-SOCIAL-PLATFORM    PIC X(12).
005100         88  :TAG:-SOC-FACEBOOK       VALUE 'FACEBOOK'.
005200         88  :TAG:-SOC-LINE           VALUE 'LINE'.
005300         88  :TAG:-SOC-INSTAGRAM      VALUE 'INSTAGRAM'.
005400     05  :TAG:-SOCIAL-NAME        PIC X(40).
005500     05  :TAG:-WSIS-ID            PIC X(24).
005600     05  :TAG:-CHANNEL-NAME       PIC X(40).
005700     05  :TAG:-SHOPEE-USER-ID     PIC X(20).
005800     05  :TAG:-SHOPEE-USER-NAME   PIC X(40).
005900     05  :TAG:-LAZADA-FIRST-NAME  PIC X(40).
006000     05  :TAG:-LAZADA-LAST-NAME   PIC X(40).
006100     05  :TAG:-LINE-USER-ID       PIC X(32).
006200     05  :TAG:-LINE-USER-NAME     PIC X(40).
006300     05  :TAG:-LINE-PHONE         PIC X(20).
006400     05  :TAG:-LINE-EMAIL         PIC X(60).
006500     05  :TAG:-TAGS               PIC X(60).
006600     05  FILLER                   PIC X(08).
