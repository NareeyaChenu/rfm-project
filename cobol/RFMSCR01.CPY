000100*****************************************************************
000200*    RFMSCR01 - RFM SCORE RECORD LAYOUT                        *
000300*    ONE RECORD PER CUSTOMER PER SCORING PASS.  RFMTHR01 WRITES *
000400*    THE THRESHOLD-SCORED RFM-SCORES FILE; RFMQNT01/RFMSEG01    *
000500*    SHARE THIS SAME LAYOUT FOR RFM-QUANTILE-SCORES.            *
000600*    CALLER SUPPLIES THE RECORD-NAME PREFIX VIA                *
000700*    REPLACING ==:TAG:== BY ==xxx==.                             *
000800*    1998-06-01  RJP  ORIGINAL LAYOUT - TICKET CRM-0233         *
000900*    1998-09-15  RJP  ADDED RFM-CODE - CRM-0241                 *
001000*****************************************************************
001100 01  :TAG:-SCORE-REC.
001200     05  :TAG:-CUSTOMER-ID        PIC X(36).
001300     05  :TAG:-RECENCY-DAYS       PIC 9(05).
001400     05  :TAG:-FREQUENCY          PIC 9(05).
001500     05  :TAG:-MONETARY           PIC S9(11)V99.
001600     05  :TAG:-MONETARY-C REDEFINES
001700         :TAG:-MONETARY           PIC S9(11)V99 COMP-3.
001800     05  :TAG:-R-SCORE            PIC 9(01).
001900     05  :TAG:-F-SCORE            PIC 9(01).
002000     05  :TAG:-M-SCORE            PIC 9(01).
002100     05  :TAG:-RFM-CODE           PIC X(03).
002200     05  :TAG:-SEGMENT            PIC X(20).
002300     05  :TAG:-SNAPSHOT-DATE      PIC X(19).
002400     05  FILLER                   PIC X(08).
