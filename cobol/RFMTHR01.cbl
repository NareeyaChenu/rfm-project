000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN RETAIL SYSTEMS      *
000300* ALL RIGHTS RESERVED                                          *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     RFMTHR01.
000700 AUTHOR.         R J PATTERSON.
000800 INSTALLATION.   MERIDIAN RETAIL SYSTEMS - CRM BATCH GROUP.
000900 DATE-WRITTEN.   06/01/98.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200*****************************************************************
001300*    REMARKS.                                                  *
001400*    READS THE CUSTOMER-PROFILE MASTER BUILT BY RFMIDNT1 AND    *
001500*    SCORES EACH CUSTOMER 1-5 ON RECENCY, FREQUENCY AND         *
001600*    MONETARY AGAINST THE CRM GROUP'S FIXED THRESHOLD TABLES,   *
001700*    THEN ASSIGNS A NAMED SEGMENT.  WRITES THE RFM-SCORES FILE  *
001800*    (REWRITTEN EACH RUN) AND APPENDS ONE ROW PER CUSTOMER TO   *
001900*    THE RFM-HISTORY SNAPSHOT LOG (NEVER REWRITTEN).  THE       *
002000*    SNAPSHOT (BATCH RUN) DATE IS SUPPLIED ON THE PARM CARD -   *
002100*    DDNAME PARMCARD - SO RERUNS CAN RESCORE AS OF ANY DATE.    *
002200*    A PROFILE WITH ORDER-COUNT = ZERO (NO SURVIVING ORDERS     *
002300*    AFTER DEDUP) IS SKIPPED - IT HAS NO RECENCY TO MEASURE.    *
002400*-----------------------------------------------------------   *
002500*    CHANGE LOG                                                *
002600*    DATE      WHO  REQUEST    DESCRIPTION                     *
002700*    --------  ---  ---------  ------------------------------- *
002800*    06/01/98  RJP  CRM-0233   ORIGINAL PROGRAM.                *
002900*    09/15/98  RJP  CRM-0241   ADDED RFM-CODE TO THE SCORE      *
003000*                              RECORD FOR DOWNSTREAM REPORTING. *
003100*    01/18/99  LKW  CRM-0249   Y2K REVIEW - CALENDAR-TO-DAYS    *
003200*                              ROUTINE ALREADY CARRIES A FULL   *
003300*                              4-DIGIT YEAR, NO CHANGE NEEDED.  *
003400*    02/20/06  DCM  CRM-0512   RFM-HISTORY-ID DROPPED THE UUID4 *
003500*                              CALL (GENERATOR RETIRED) - NOW   *
003600*                              BUILT FROM SNAPSHOT-DATE PLUS A  *
003700*                              RUN SEQUENCE NUMBER.             *
003800*    11/03/11  MPK  CRM-0588   RFM-HISTORY OPENED EXTEND SO A   *
003900*                              SECOND RUN IN THE SAME MONTH     *
004000*                              APPENDS RATHER THAN OVERWRITES - *
004100*                              FALLS BACK TO OUTPUT THE FIRST   *
004200*                              TIME THE FILE DOES NOT EXIST.    *
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-390.
004700 OBJECT-COMPUTER.   IBM-390.
004800 SPECIAL-NAMES.
004900     UPSI-0 ON  STATUS IS DEBUG-TRACE-ON
005000            OFF STATUS IS DEBUG-TRACE-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT RFM-PARM-CARD    ASSIGN TO PARMCARD
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS  IS WS-PARMCARD-STATUS.
005600     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTMAST
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS  IS WS-CUSTMAST-STATUS.
005900     SELECT RFM-SCORES       ASSIGN TO RFMSCORE
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS  IS WS-SCORES-STATUS.
006200     SELECT RFM-HISTORY      ASSIGN TO RFMHIST
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS  IS WS-HIST-STATUS.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  RFM-PARM-CARD
006800     LABEL RECORDS ARE STANDARD.
006900 01  PARM-REC.
007000     05  PARM-SNAPSHOT-DATE      PIC X(19).
007100     05  FILLER                  PIC X(61).
007200 FD  CUSTOMER-MASTER
007300     LABEL RECORDS ARE STANDARD.
007400 COPY RFMCUS01 REPLACING ==:TAG:== BY ==CUS==.
007500 FD  RFM-SCORES
007600     LABEL RECORDS ARE STANDARD.
007700 COPY RFMSCR01 REPLACING ==:TAG:== BY ==SCR==.
007800 FD  RFM-HISTORY
007900     LABEL RECORDS ARE STANDARD.
008000 COPY RFMHST01 REPLACING ==:TAG:== BY ==HST==.
008100 WORKING-STORAGE SECTION.
008200 01  SWITCHES-IN-PROGRAM.
008300     05  SW-CUSTMAST-EOF         PIC X VALUE 'N'.
008400         88  CUSTMAST-EOF              VALUE 'Y'.
008500     05  SW-HIST-FILE-NEW        PIC X VALUE 'N'.
008600         88  HIST-FILE-IS-NEW          VALUE 'Y'.
008700     05  FILLER                  PIC X(10).
008800 01  FILE-STATUS-FIELDS.
008900     05  WS-PARMCARD-STATUS      PIC X(02) VALUE SPACES.
009000         88  PARMCARD-OPEN-OK          VALUE '00'.
009100     05  WS-CUSTMAST-STATUS      PIC X(02) VALUE SPACES.
009200         88  CUSTMAST-OPEN-OK          VALUE '00'.
009300     05  WS-SCORES-STATUS        PIC X(02) VALUE SPACES.
009400         88  SCORES-OPEN-OK             VALUE '00'.
009500     05  WS-HIST-STATUS          PIC X(02) VALUE SPACES.
009600         88  HIST-OPEN-OK               VALUE '00'.
009700         88  HIST-NOT-FOUND             VALUE '05' '35'.
009800     05  FILLER                  PIC X(08).
009900 01  WS-SNAPSHOT-DATE            PIC X(19) VALUE SPACES.
010000 01  WS-SNAPSHOT-DATE-R REDEFINES
010100     WS-SNAPSHOT-DATE.
010200     05  WS-SNAP-YYYY            PIC 9(04).
010300     05  FILLER                  PIC X.
010400     05  WS-SNAP-MM              PIC 9(02).
010500     05  FILLER                  PIC X.
010600     05  WS-SNAP-DD              PIC 9(02).
010700     05  FILLER                  PIC X(09).
010800 01  RFM-SCORE-WORK-AREA.
010900     05  WS-RECENCY-DAYS         PIC S9(9) COMP VALUE 0.
011000     05  WS-SNAP-DAYS            PIC S9(9) COMP VALUE 0.
011100     05  WS-LATEST-DAYS          PIC S9(9) COMP VALUE 0.
011200     05  WS-R-SCORE              PIC 9(1)  COMP VALUE 0.
011300     05  WS-F-SCORE              PIC 9(1)  COMP VALUE 0.
011400     05  WS-M-SCORE              PIC 9(1)  COMP VALUE 0.
011500     05  WS-SEGMENT              PIC X(20) VALUE SPACES.
011600     05  FILLER                  PIC X(08).
011700 01  WS-SCORE-DUMP REDEFINES
011800     RFM-SCORE-WORK-AREA.
011900     05  WS-DUMP-RECENCY         PIC X(04).
012000     05  WS-DUMP-SNAP-DAYS       PIC X(04).
012100     05  WS-DUMP-LATEST-DAYS     PIC X(04).
012200     05  WS-DUMP-R               PIC X(01).
012300     05  WS-DUMP-F               PIC X(01).
012400     05  WS-DUMP-M               PIC X(01).
012500     05  FILLER                  PIC X(28).
012600 01  CALENDAR-WORK-AREA.
012700     05  WS-CAL-YYYY             PIC 9(04) COMP VALUE 0.
012800     05  WS-CAL-MM               PIC 9(02) COMP VALUE 0.
012900     05  WS-CAL-DD               PIC 9(02) COMP VALUE 0.
013000     05  WS-CAL-YM1              PIC S9(4) COMP VALUE 0.
013100     05  WS-CAL-LEAP4            PIC S9(4) COMP VALUE 0.
013200     05  WS-CAL-LEAP100          PIC S9(4) COMP VALUE 0.
013300     05  WS-CAL-LEAP400          PIC S9(4) COMP VALUE 0.
013400     05  WS-CAL-LEAP-BEFORE      PIC S9(4) COMP VALUE 0.
013500     05  WS-CAL-DUMMY-REM        PIC S9(4) COMP VALUE 0.
013600     05  WS-CAL-THIS-YR-R4       PIC S9(4) COMP VALUE 0.
013700     05  WS-CAL-THIS-YR-R100     PIC S9(4) COMP VALUE 0.
013800     05  WS-CAL-THIS-YR-R400     PIC S9(4) COMP VALUE 0.
013900     05  WS-CAL-LEAP-SW          PIC X     VALUE 'N'.
014000         88  WS-CAL-YEAR-IS-LEAP       VALUE 'Y'.
014100     05  WS-CAL-FEB-BUMP         PIC S9(1) COMP VALUE 0.
014200     05  WS-CAL-DAYS-OUT         PIC S9(9) COMP VALUE 0.
014300     05  FILLER                  PIC X(08).
014400 01  WS-CUM-DAYS-TABLE.
014500     05  FILLER                  PIC 9(03) VALUE 000.
014600     05  FILLER                  PIC 9(03) VALUE 031.
014700     05  FILLER                  PIC 9(03) VALUE 059.
014800     05  FILLER                  PIC 9(03) VALUE 090.
014900     05  FILLER                  PIC 9(03) VALUE 120.
015000     05  FILLER                  PIC 9(03) VALUE 151.
015100     05  FILLER                  PIC 9(03) VALUE 181.
015200     05  FILLER                  PIC 9(03) VALUE 212.
015300     05  FILLER                  PIC 9(03) VALUE 243.
015400     05  FILLER                  PIC 9(03) VALUE 273.
015500     05  FILLER                  PIC 9(03) VALUE 304.
015600     05  FILLER                  PIC 9(03) VALUE 334.
015700 01  WS-CUM-DAYS-TABLE-R REDEFINES
015800     WS-CUM-DAYS-TABLE.
015900     05  WS-CUM-DAYS-ENTRY OCCURS 12 TIMES PIC 9(03).
016000 01  WS-RFM-CODE                 PIC X(03) VALUE SPACES.
016100 01  WS-HIST-SEQ                 PIC S9(9) COMP-3 VALUE 0.
016200 01  ACCUMS-AND-COUNTERS.
016300     05  CTR-PROFILES-READ       PIC S9(7) COMP-3 VALUE 0.
016400     05  CTR-PROFILES-PROCESSED  PIC S9(7) COMP-3 VALUE 0.
016500     05  CTR-PROFILES-SKIPPED    PIC S9(7) COMP-3 VALUE 0.
016600     05  CTR-HISTORY-WRITTEN     PIC S9(7) COMP-3 VALUE 0.
016700     05  FILLER                  PIC X(08).
016800 01  WS-REPORT-FIELDS.
016900     05  WS-PROCESSED-ED         PIC ZZZ,ZZ9.
017000     05  WS-SKIPPED-ED           PIC ZZZ,ZZ9.
017100     05  WS-HISTORY-ED           PIC ZZZ,ZZ9.
017200     05  FILLER                  PIC X(08).
017300*****************************************************************
017400 PROCEDURE DIVISION.
017500*****************************************************************
017600 000-MAIN-LINE.
017700     DISPLAY 'RFMTHR01 - THRESHOLD RFM SCORING STARTING'.
017800     PERFORM 900-OPEN-FILES.
017900     PERFORM 910-READ-PARM-CARD.
018000     PERFORM 100-PROCESS-PROFILES THRU 100-EXIT
018100         UNTIL CUSTMAST-EOF.
018200     PERFORM 800-REPORT-TOTALS.
018300     PERFORM 990-CLOSE-FILES.
018400     GOBACK.
018500*
018600*-----------------------------------------------------------*
018700*    100 - ONE CUSTOMER-PROFILE ROW.  A PROFILE WITH NO      *
018800*    SURVIVING ORDERS (ORDER-COUNT = ZERO) HAS NO RECENCY TO  *
018900*    MEASURE AND IS SKIPPED.                                 *
019000*-----------------------------------------------------------*
019100 100-PROCESS-PROFILES.
019200     READ CUSTOMER-MASTER
019300         AT END
019400             SET CUSTMAST-EOF TO TRUE
019500         NOT AT END
019600             ADD 1 TO CTR-PROFILES-READ
019700             IF CUS-ORDER-COUNT = 0
019800                 ADD 1 TO CTR-PROFILES-SKIPPED
019900             ELSE
020000                 PERFORM 200-COMPUTE-RECENCY THRU 200-EXIT
020100                 PERFORM 300-SCORE-R         THRU 300-EXIT
020200                 PERFORM 400-SCORE-F         THRU 400-EXIT
020300                 PERFORM 500-SCORE-M         THRU 500-EXIT
020400                 PERFORM 600-ASSIGN-SEGMENT  THRU 600-EXIT
020500                 PERFORM 700-WRITE-SCORE     THRU 700-EXIT
020600                 PERFORM 710-WRITE-HISTORY   THRU 710-EXIT
020700                 ADD 1 TO CTR-PROFILES-PROCESSED
020800             END-IF
020900     END-READ.
021000 100-EXIT.
021100     EXIT.
021200*
021300*-----------------------------------------------------------*
021400*    200 - RECENCY-DAYS (RULE B5) - WHOLE DAYS, TRUNCATED,    *
021500*    BETWEEN THE SNAPSHOT DATE AND THE CUSTOMER'S LATEST      *
021600*    ORDER DATE.  230-CALENDAR-TO-DAYS IS A GENERAL-PURPOSE   *
021700*    DATE-TO-DAY-NUMBER ROUTINE, RUN ONCE PER DATE.           *
021800*-----------------------------------------------------------*
021900 200-COMPUTE-RECENCY.
022000     MOVE WS-SNAP-YYYY      TO WS-CAL-YYYY.
022100     MOVE WS-SNAP-MM        TO WS-CAL-MM.
022200     MOVE WS-SNAP-DD        TO WS-CAL-DD.
022300     PERFORM 230-CALENDAR-TO-DAYS THRU 230-EXIT.
022400     MOVE WS-CAL-DAYS-OUT   TO WS-SNAP-DAYS.
022500     MOVE CUS-LOD-YYYY      TO WS-CAL-YYYY.
022600     MOVE CUS-LOD-MM        TO WS-CAL-MM.
022700     MOVE CUS-LOD-DD        TO WS-CAL-DD.
022800     PERFORM 230-CALENDAR-TO-DAYS THRU 230-EXIT.
022900     MOVE WS-CAL-DAYS-OUT   TO WS-LATEST-DAYS.
023000     COMPUTE WS-RECENCY-DAYS = WS-SNAP-DAYS - WS-LATEST-DAYS.
023100     IF WS-RECENCY-DAYS < 0
023200         MOVE 0 TO WS-RECENCY-DAYS
023300     END-IF.
023400 200-EXIT.
023500     EXIT.
023600*
023700 230-CALENDAR-TO-DAYS.
023800     COMPUTE WS-CAL-YM1 = WS-CAL-YYYY - 1.
023900     DIVIDE WS-CAL-YM1 BY 4   GIVING WS-CAL-LEAP4
024000                              REMAINDER WS-CAL-DUMMY-REM.
024100     DIVIDE WS-CAL-YM1 BY 100 GIVING WS-CAL-LEAP100
024200                              REMAINDER WS-CAL-DUMMY-REM.
024300     DIVIDE WS-CAL-YM1 BY 400 GIVING WS-CAL-LEAP400
024400                              REMAINDER WS-CAL-DUMMY-REM.
024500     COMPUTE WS-CAL-LEAP-BEFORE =
024600         WS-CAL-LEAP4 - WS-CAL-LEAP100 + WS-CAL-LEAP400.
024700     DIVIDE WS-CAL-YYYY BY 4   GIVING WS-CAL-DUMMY-REM
024800                              REMAINDER WS-CAL-THIS-YR-R4.
024900     DIVIDE WS-CAL-YYYY BY 100 GIVING WS-CAL-DUMMY-REM
025000                              REMAINDER WS-CAL-THIS-YR-R100.
025100     DIVIDE WS-CAL-YYYY BY 400 GIVING WS-CAL-DUMMY-REM
025200                              REMAINDER WS-CAL-THIS-YR-R400.
025300     MOVE 'N' TO WS-CAL-LEAP-SW.
025400     IF WS-CAL-THIS-YR-R4 = 0
025500         AND (WS-CAL-THIS-YR-R100 NOT = 0
025600              OR WS-CAL-THIS-YR-R400 = 0)
025700         MOVE 'Y' TO WS-CAL-LEAP-SW
025800     END-IF.
025900     MOVE 0 TO WS-CAL-FEB-BUMP.
026000     IF WS-CAL-MM > 2 AND WS-CAL-YEAR-IS-LEAP
026100         MOVE 1 TO WS-CAL-FEB-BUMP
026200     END-IF.
026300     COMPUTE WS-CAL-DAYS-OUT =
026400         (WS-CAL-YM1 * 365) + WS-CAL-LEAP-BEFORE
026500         + WS-CUM-DAYS-ENTRY (WS-CAL-MM) + WS-CAL-DD
026600         + WS-CAL-FEB-BUMP.
026700 230-EXIT.
026800     EXIT.
026900*
027000*-----------------------------------------------------------*
027100*    300/400/500 - FIXED THRESHOLD TABLES B1-B3.              *
027200*-----------------------------------------------------------*
027300 300-SCORE-R.
027400     IF WS-RECENCY-DAYS <= 7
027500         MOVE 5 TO WS-R-SCORE
027600     ELSE IF WS-RECENCY-DAYS <= 30
027700         MOVE 4 TO WS-R-SCORE
027800     ELSE IF WS-RECENCY-DAYS <= 90
027900         MOVE 3 TO WS-R-SCORE
028000     ELSE IF WS-RECENCY-DAYS <= 180
028100         MOVE 2 TO WS-R-SCORE
028200     ELSE
028300         MOVE 1 TO WS-R-SCORE
028400     END-IF.
028500 300-EXIT.
028600     EXIT.
028700*
028800 400-SCORE-F.
028900     IF CUS-ORDER-COUNT >= 10
029000         MOVE 5 TO WS-F-SCORE
029100     ELSE IF CUS-ORDER-COUNT >= 5
029200         MOVE 4 TO WS-F-SCORE
029300     ELSE IF CUS-ORDER-COUNT >= 3
029400         MOVE 3 TO WS-F-SCORE
029500     ELSE IF CUS-ORDER-COUNT >= 2
029600         MOVE 2 TO WS-F-SCORE
029700     ELSE
029800         MOVE 1 TO WS-F-SCORE
029900     END-IF.
030000 400-EXIT.
030100     EXIT.
030200*
030300 500-SCORE-M.
030400     IF CUS-TOTAL-AMOUNT >= 10000
030500         MOVE 5 TO WS-M-SCORE
030600     ELSE IF CUS-TOTAL-AMOUNT >= 5000
030700         MOVE 4 TO WS-M-SCORE
030800     ELSE IF CUS-TOTAL-AMOUNT >= 2000
030900         MOVE 3 TO WS-M-SCORE
031000     ELSE IF CUS-TOTAL-AMOUNT >= 1000
031100         MOVE 2 TO WS-M-SCORE
031200     ELSE
031300         MOVE 1 TO WS-M-SCORE
031400     END-IF.
031500 500-EXIT.
031600     EXIT.
031700*
031800*-----------------------------------------------------------*
031900*    600 - THRESHOLD SEGMENT TAXONOMY (RULE B4) - TWELVE     *
032000*    RULES, FIRST MATCH WINS, EVALUATED TOP TO BOTTOM IN     *
032100*    EXACTLY THE ORDER GIVEN - RULES 5, 10 AND 11 ARE PARTLY *
032200*    SHADOWED BY EARLIER RULES AND MUST STAY BELOW THEM.     *
032300*-----------------------------------------------------------*
032400 600-ASSIGN-SEGMENT.
032500     IF WS-R-SCORE >= 4 AND WS-F-SCORE >= 4 AND WS-M-SCORE >= 4
032600         MOVE 'Champion'            TO WS-SEGMENT
032700     ELSE IF WS-R-SCORE >= 3 AND WS-F-SCORE >= 4
032800         MOVE 'Loyal Customers'     TO WS-SEGMENT
032900     ELSE IF WS-R-SCORE >= 4
033000         AND WS-F-SCORE >= 2 AND WS-F-SCORE <= 3
033100         MOVE 'Potential Loyalist'  TO WS-SEGMENT
033200     ELSE IF WS-R-SCORE >= 4
033300         AND WS-F-SCORE <= 2 AND WS-M-SCORE <= 2
033400         MOVE 'Promising'           TO WS-SEGMENT
033500     ELSE IF WS-R-SCORE = 5 AND WS-F-SCORE = 1
033600         MOVE 'New Customers'       TO WS-SEGMENT
033700     ELSE IF WS-R-SCORE = 3
033800         AND WS-F-SCORE >= 2 AND WS-F-SCORE <= 3
033900         MOVE 'Need Attention'      TO WS-SEGMENT
034000     ELSE IF WS-R-SCORE >= 2 AND WS-R-SCORE <= 3
034100         AND WS-F-SCORE >= 2
034200         MOVE 'About to Sleep'      TO WS-SEGMENT
034300     ELSE IF WS-R-SCORE <= 2
034400         AND WS-F-SCORE >= 4 AND WS-M-SCORE >= 4
034500         MOVE "Can't Lose"          TO WS-SEGMENT
034600     ELSE IF WS-R-SCORE <= 2 AND WS-F-SCORE >= 3
034700         MOVE 'At Risk'             TO WS-SEGMENT
034800     ELSE IF WS-R-SCORE >= 1 AND WS-R-SCORE <= 2
034900         AND WS-F-SCORE >= 1 AND WS-F-SCORE <= 2
035000         MOVE 'Hibernating'         TO WS-SEGMENT
035100     ELSE IF WS-R-SCORE = 1 AND WS-F-SCORE = 1
035200         MOVE 'Lost'                TO WS-SEGMENT
035300     ELSE
035400         MOVE 'Regular Customer'    TO WS-SEGMENT
035500     END-IF.
035600 600-EXIT.
035700     EXIT.
035800*
035900*-----------------------------------------------------------*
036000*    700 - ONE RFM-SCORES ROW PER CUSTOMER (REWRITTEN EVERY  *
036100*    RUN).  RFM-CODE IS THE THREE SCORE DIGITS CONCATENATED. *
036200*-----------------------------------------------------------*
036300 700-WRITE-SCORE.
036400     MOVE CUS-CUSTOMER-ID     TO SCR-CUSTOMER-ID.
036500     MOVE WS-RECENCY-DAYS     TO SCR-RECENCY-DAYS.
036600     MOVE CUS-ORDER-COUNT     TO SCR-FREQUENCY.
036700     MOVE CUS-TOTAL-AMOUNT    TO SCR-MONETARY.
036800     MOVE WS-R-SCORE          TO SCR-R-SCORE.
036900     MOVE WS-F-SCORE          TO SCR-F-SCORE.
037000     MOVE WS-M-SCORE          TO SCR-M-SCORE.
037100     MOVE WS-R-SCORE          TO WS-RFM-CODE (1:1).
037200     MOVE WS-F-SCORE          TO WS-RFM-CODE (2:1).
037300     MOVE WS-M-SCORE          TO WS-RFM-CODE (3:1).
037400     MOVE WS-RFM-CODE         TO SCR-RFM-CODE.
037500     MOVE WS-SEGMENT          TO SCR-SEGMENT.
037600     MOVE WS-SNAPSHOT-DATE    TO SCR-SNAPSHOT-DATE.
037700     WRITE SCR-SCORE-REC.
037800 700-EXIT.
037900     EXIT.
038000*
038100*-----------------------------------------------------------*
038200*    710 - APPEND ONE RFM-HISTORY ROW.  HISTORY-ID IS THE    *
038300*    SNAPSHOT DATE PLUS A RUN SEQUENCE NUMBER - CRM-0512.    *
038400*-----------------------------------------------------------*
038500 710-WRITE-HISTORY.
038600     ADD 1 TO WS-HIST-SEQ.
038700     MOVE SPACES              TO HST-HISTORY-ID.
038800     MOVE WS-SNAP-YYYY        TO HST-HID-DATE (1:4).
038900     MOVE '-'                 TO HST-HID-DATE (5:1).
039000     MOVE WS-SNAP-MM          TO HST-HID-DATE (6:2).
039100     MOVE '-'                 TO HST-HID-DATE (8:1).
039200     MOVE WS-SNAP-DD          TO HST-HID-DATE (9:2).
039300     MOVE WS-HIST-SEQ         TO HST-HID-SEQUENCE.
039400     MOVE CUS-CUSTOMER-ID     TO HST-CUSTOMER-ID.
039500     MOVE WS-SNAPSHOT-DATE    TO HST-SNAPSHOT-DATE.
039600     MOVE WS-R-SCORE          TO HST-R-SCORE.
039700     MOVE WS-F-SCORE          TO HST-F-SCORE.
039800     MOVE WS-M-SCORE          TO HST-M-SCORE.
039900     MOVE WS-SEGMENT          TO HST-SEGMENT.
040000     MOVE WS-SNAPSHOT-DATE    TO HST-CREATED-DATE.
040100     MOVE WS-SNAPSHOT-DATE    TO HST-MODIFIED-DATE.
040200     WRITE HST-HIST-REC.
040300     ADD 1 TO CTR-HISTORY-WRITTEN.
040400 710-EXIT.
040500     EXIT.
040600*
040700 800-REPORT-TOTALS.
040800     MOVE CTR-PROFILES-PROCESSED TO WS-PROCESSED-ED.
040900     MOVE CTR-PROFILES-SKIPPED   TO WS-SKIPPED-ED.
041000     MOVE CTR-HISTORY-WRITTEN    TO WS-HISTORY-ED.
041100     DISPLAY 'RFMTHR01 - PROFILES PROCESSED = ' WS-PROCESSED-ED.
041200     DISPLAY 'RFMTHR01 - PROFILES SKIPPED   = ' WS-SKIPPED-ED.
041300     DISPLAY 'RFMTHR01 - HISTORY ROWS ADDED = ' WS-HISTORY-ED.
041400     DISPLAY 'RFMTHR01 - THRESHOLD SCORING COMPLETE'.
041500*
041600 900-OPEN-FILES.
041700     OPEN INPUT RFM-PARM-CARD.
041800     IF NOT PARMCARD-OPEN-OK
041900         DISPLAY 'RFMTHR01 - ERROR OPENING PARMCARD. RC='
042000                 WS-PARMCARD-STATUS
042100         MOVE 16 TO RETURN-CODE
042200         STOP RUN
042300     END-IF.
042400     OPEN INPUT CUSTOMER-MASTER.
042500     IF NOT CUSTMAST-OPEN-OK
042600         DISPLAY 'RFMTHR01 - ERROR OPENING CUSTMAST. RC='
042700                 WS-CUSTMAST-STATUS
042800         MOVE 16 TO RETURN-CODE
042900         STOP RUN
043000     END-IF.
043100     OPEN OUTPUT RFM-SCORES.
043200     IF NOT SCORES-OPEN-OK
043300         DISPLAY 'RFMTHR01 - ERROR OPENING RFMSCORE. RC='
043400                 WS-SCORES-STATUS
043500         MOVE 16 TO RETURN-CODE
043600         STOP RUN
043700     END-IF.
043800     OPEN EXTEND RFM-HISTORY.
043900     IF HIST-NOT-FOUND
044000         OPEN OUTPUT RFM-HISTORY
044100         MOVE 'Y' TO SW-HIST-FILE-NEW
044200     END-IF.
044300     IF NOT HIST-OPEN-OK AND NOT HIST-FILE-IS-NEW
044400         DISPLAY 'RFMTHR01 - ERROR OPENING RFMHIST. RC='
044500                 WS-HIST-STATUS
044600         MOVE 16 TO RETURN-CODE
044700         STOP RUN
044800     END-IF.
044900*
045000 910-READ-PARM-CARD.
045100     READ RFM-PARM-CARD
045200         AT END
045300             DISPLAY 'RFMTHR01 - ERROR - PARMCARD HAS NO'
045400                     ' SNAPSHOT-DATE RECORD'
045500             MOVE 16 TO RETURN-CODE
045600             STOP RUN
045700     END-READ.
045800     MOVE PARM-SNAPSHOT-DATE TO WS-SNAPSHOT-DATE.
045900*
046000 990-CLOSE-FILES.
046100     CLOSE RFM-PARM-CARD.
046200     CLOSE CUSTOMER-MASTER.
046300     CLOSE RFM-SCORES.
046400     CLOSE RFM-HISTORY.
